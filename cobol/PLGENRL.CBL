000010*----------------------------------------------------------------
000020*    PLGENRL.CBL
000030*    GENERAL-PURPOSE PARAGRAPHS SHARED BY EVERY PROGRAM IN THE
000040*    LIBRARY NIGHT RUN.  COPY "WSCTLSW.CBL" MUST ALREADY BE IN
000050*    WORKING-STORAGE BEFORE THIS MEMBER IS COPIED INTO THE
000060*    PROCEDURE DIVISION.
000070*
000080*    1998-11-03 RJP  TKT#0198 - CENTURY-WINDOW ADDED TO
000090*                    GET-RUN-DATE AHEAD OF Y2K - ACCEPT FROM
000100*                    DATE ONLY EVER GIVES US A 2-DIGIT YEAR.
000110*    1999-02-11 RJP  TKT#0231 - MOVED HERE OUT OF THE OLD
000120*                    PLGENERAL.CBL SO THE BATCH PROGRAMS DO NOT
000130*                    DRAG IN THE OLD TERMINAL/SCREEN PARAGRAPHS.
000140*----------------------------------------------------------------
000150 GET-RUN-DATE.
000160
000170     ACCEPT W-RUN-DATE-6 FROM DATE.
000180
000190     IF W-RUN-DATE-YY < 80
000200        COMPUTE W-RUN-DATE-CCYY = 2000 + W-RUN-DATE-YY
000210     ELSE
000220        COMPUTE W-RUN-DATE-CCYY = 1900 + W-RUN-DATE-YY.
000230
000240     DIVIDE W-RUN-DATE-MMDD BY 100
000250             GIVING W-RUN-DATE-MM
000260             REMAINDER W-RUN-DATE-DD.
000270*----------------------------------------------------------------
000280
000290 ABEND-THE-RUN.
000300
000310     DISPLAY "*** ABEND *** " ABEND-MESSAGE.
000320     MOVE "Y" TO W-END-OF-FILE.
000330     STOP RUN.
000340*----------------------------------------------------------------

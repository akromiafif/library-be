000010*----------------------------------------------------------------
000020*    PL-AVAIL-ADJUST.CBL
000030*    BOUNDED ADJUSTMENT OF BOOK-AVAILABLE-COPIES AGAINST THE
000040*    IN-MEMORY BOOK-TABLE (SEE WSTABLES.CBL).  SHARED BY THE
000050*    BORROW LEG AND RETURN LEG OF POST-LOAN-TRANSACTIONS AND BY
000060*    THE DELETE LEG OF LOAN-MAINTENANCE.
000070*
000080*    ENTRY:  MOVE AVL-BOOK-ID AND AVL-CHANGE (+1 OR -1), THEN
000090*            PERFORM ADJUST-BOOK-AVAILABILITY.
000100*    EXIT :  AVL-REJECTED = "Y" IF THE CHANGE WAS REFUSED - THE
000110*            TABLE IS LEFT UNCHANGED IN THAT CASE.
000120*
000130*    1999-02-11 RJP  TKT#0231 - WRITTEN FOR THE OVERDUE-FINE
000140*                    CONVERSION.
000150*----------------------------------------------------------------
000160 ADJUST-BOOK-AVAILABILITY.
000170
000180     MOVE "N" TO W-AVL-REJECTED.
000190     MOVE AVL-BOOK-ID TO WK-SEARCH-BOOK-ID.
000200     PERFORM LOOK-FOR-BOOK-RECORD.
000210
000220     IF NOT FOUND-BOOK-RECORD
000230        MOVE "Y" TO W-AVL-REJECTED
000240     ELSE
000250        COMPUTE AVL-NEW-AVAILABLE =
000260                T-BOOK-AVAILABLE-COPIES (BOOK-TABLE-NDX) + AVL-CHANGE
000270        IF AVL-NEW-AVAILABLE < 0
000280           MOVE "Y" TO W-AVL-REJECTED
000290        ELSE
000300           IF AVL-NEW-AVAILABLE > T-BOOK-TOTAL-COPIES (BOOK-TABLE-NDX)
000310              MOVE "Y" TO W-AVL-REJECTED
000320           ELSE
000330              MOVE AVL-NEW-AVAILABLE
000340                          TO T-BOOK-AVAILABLE-COPIES (BOOK-TABLE-NDX)
000350              MOVE "Y" TO T-BOOK-REWRITE-NEEDED (BOOK-TABLE-NDX).
000360*----------------------------------------------------------------

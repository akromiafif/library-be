000010*----------------------------------------------------------------
000020*    PLFINECALC.CBL
000030*    LATE-FINE CALCULATION, SHARED BY POST-LOAN-TRANSACTIONS
000040*    (RETURN CASE), OVERDUE-SWEEP (SWEEP CASE) AND
000050*    LOAN-MAINTENANCE (RETURN-DATE OVERRIDE CASE).
000060*
000070*    COPY "WSFINE.CBL" AND "wsdate.cbl" MUST ALREADY BE IN
000080*    WORKING-STORAGE BEFORE THIS MEMBER IS COPIED INTO THE
000090*    PROCEDURE DIVISION.
000100*
000110*    ENTRY:  MOVE FIN-DUE-DATE AND FIN-AS-OF-DATE, THEN
000120*            PERFORM CALCULATE-LOAN-FINE.
000130*    EXIT :  FIN-FINE-AMOUNT.
000140*
000150*    1999-02-11 RJP  TKT#0231 - WRITTEN FOR THE OVERDUE-FINE
000160*                    CONVERSION.
000170*----------------------------------------------------------------
000180 CALCULATE-LOAN-FINE.
000190
000200     MOVE ZERO TO FIN-FINE-AMOUNT.
000210
000220     IF FIN-AS-OF-DATE NOT = ZERO
000230        IF FIN-AS-OF-DATE > FIN-DUE-DATE
000240           PERFORM COMPUTE-CHARGEABLE-FINE.
000250*----------------------------------------------------------------
000260
000270 COMPUTE-CHARGEABLE-FINE.
000280
000290     MOVE FIN-DUE-DATE   TO DTC-EARLY-DATE.
000300     MOVE FIN-AS-OF-DATE TO DTC-LATE-DATE.
000310     PERFORM DAYS-BETWEEN-DATES.
000320     MOVE DTC-DAYS-BETWEEN TO FIN-DAYS-OVERDUE.
000330
000340     IF FIN-DAYS-OVERDUE > FIN-GRACE-PERIOD-DAYS
000350        COMPUTE FIN-CHARGEABLE-DAYS =
000360                FIN-DAYS-OVERDUE - FIN-GRACE-PERIOD-DAYS
000370        COMPUTE FIN-FINE-AMOUNT ROUNDED =
000380                FIN-CHARGEABLE-DAYS * FIN-PER-DAY-RATE.
000390*----------------------------------------------------------------

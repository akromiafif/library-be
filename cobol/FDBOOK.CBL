000010*----------------------------------------------------------------
000020*    FDBOOK.CBL
000030*    RECORD LAYOUT OF THE BOOK MASTER FILE.
000040*----------------------------------------------------------------
000050     FD BOOK-FILE
000060        LABEL RECORDS ARE STANDARD.
000070     01 BOOK-RECORD.
000080        05 BOOK-ID                      PIC 9(09).
000090        05 BOOK-TITLE                   PIC X(200).
000100        05 BOOK-CATEGORY                PIC X(050).
000110        05 BOOK-PUBLISHING-YEAR         PIC 9(04).
000120        05 BOOK-ISBN                    PIC X(020).
000130        05 BOOK-DESCRIPTION             PIC X(1000).
000140        05 BOOK-TOTAL-COPIES            PIC 9(04).
000150        05 BOOK-AVAILABLE-COPIES        PIC 9(04).
000160        05 BOOK-AUTHOR-ID               PIC 9(09).
000170        05 FILLER                       PIC X(006).

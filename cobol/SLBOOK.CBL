000010*----------------------------------------------------------------
000020*    SLBOOK.CBL
000030*    FILE-CONTROL ENTRY FOR THE BOOK MASTER FILE.
000040*    BOOK MASTER IS READ COMPLETE AND HELD IN THE BOOK-TABLE
000050*    (SEE WSTABLES.CBL).  AVAILABLE-COPIES IS MAINTAINED IN THE
000060*    TABLE AND THE MASTER IS REWRITTEN WHOLE AT THE END OF EACH
000070*    RUN THAT TOUCHES IT.
000080*----------------------------------------------------------------
000090     SELECT BOOK-FILE
000100            ASSIGN TO "BOOKMSTR"
000110            ORGANIZATION IS LINE SEQUENTIAL.

000010*----------------------------------------------------------------
000020*    WSTABLES.CBL
000030*    IN-MEMORY MASTER TABLES.  THE FOUR MASTER/LEDGER FILES ARE
000040*    LINE-SEQUENTIAL, NOT INDEXED, SO EVERY PROGRAM THAT NEEDS
000050*    TO LOOK A RECORD UP LOADS THE WHOLE FILE INTO ONE OF THESE
000060*    TABLES ONE TIME AT OPEN AND SEARCHES IT - THERE IS NO
000070*    READ ... INVALID KEY ANYWHERE IN THIS SYSTEM.
000080*
000090*    TABLE SIZES ARE SIZED FOR THE BRANCH-LIBRARY VOLUMES THIS
000100*    RUN WAS BUILT FOR.  IF THE CATALOG OR MEMBERSHIP OUTGROWS
000110*    THESE LIMITS THE OCCURS CLAUSES BELOW HAVE TO GROW WITH IT.
000120*----------------------------------------------------------------
000130     01 AUTHOR-TABLE.
000140        05 AUTHOR-TABLE-ENTRY OCCURS 1000 TIMES
000150                              INDEXED BY AUTHOR-TABLE-NDX.
000160           10 T-AUTHOR-ID              PIC 9(09).
000170           10 T-AUTHOR-NAME            PIC X(100).
000180           10 T-AUTHOR-BIOGRAPHY       PIC X(500).
000190           10 T-AUTHOR-BIRTH-YEAR      PIC 9(04).
000200           10 T-AUTHOR-NATIONALITY     PIC X(050).
000210
000220     01 BOOK-TABLE.
000230        05 BOOK-TABLE-ENTRY OCCURS 2000 TIMES
000240                            INDEXED BY BOOK-TABLE-NDX.
000250           10 T-BOOK-ID                PIC 9(09).
000260           10 T-BOOK-TITLE             PIC X(200).
000270           10 T-BOOK-CATEGORY          PIC X(050).
000280           10 T-BOOK-PUBLISHING-YEAR   PIC 9(04).
000290           10 T-BOOK-ISBN              PIC X(020).
000300           10 T-BOOK-DESCRIPTION       PIC X(1000).
000310           10 T-BOOK-TOTAL-COPIES      PIC 9(04).
000320           10 T-BOOK-AVAILABLE-COPIES  PIC 9(04).
000330           10 T-BOOK-AUTHOR-ID         PIC 9(09).
000340           10 T-BOOK-REWRITE-NEEDED    PIC X(01).
000350              88 T-BOOK-REWRITE        VALUE "Y".
000360
000370     01 MEMBER-TABLE.
000380        05 MEMBER-TABLE-ENTRY OCCURS 1000 TIMES
000390                              INDEXED BY MEMBER-TABLE-NDX.
000400           10 T-MEMBER-ID              PIC 9(09).
000410           10 T-MEMBER-NAME            PIC X(100).
000420           10 T-MEMBER-EMAIL           PIC X(100).
000430           10 T-MEMBER-PHONE           PIC X(020).
000440           10 T-MEMBER-ADDRESS         PIC X(200).
000450           10 T-MEMBER-STATUS          PIC X(008).
000460
000470     01 LOAN-TABLE.
000480        05 LOAN-TABLE-ENTRY OCCURS 5000 TIMES
000490                            INDEXED BY LOAN-TABLE-NDX.
000500           10 T-LOAN-ID                PIC 9(09).
000510           10 T-LOAN-BOOK-ID           PIC 9(09).
000520           10 T-LOAN-MEMBER-ID         PIC 9(09).
000530           10 T-LOAN-BORROW-DATE       PIC 9(08).
000540           10 T-LOAN-DUE-DATE          PIC 9(08).
000550           10 T-LOAN-RETURN-DATE       PIC 9(08).
000560           10 T-LOAN-STATUS            PIC X(09).
000570           10 T-LOAN-FINE-AMOUNT       PIC S9(7)V99.
000580           10 T-LOAN-NOTES             PIC X(500).
000590           10 T-LOAN-DELETED           PIC X(01).
000600              88 T-LOAN-IS-DELETED     VALUE "Y".
000610
000620     77 W-HIGHEST-LOAN-ID              PIC 9(09) COMP.
000630
000640* ---------- Search arguments used by the PL-LOOK-FOR-xxx members
000650     77 WK-SEARCH-BOOK-ID              PIC 9(09).
000660     77 WK-SEARCH-MEMBER-ID            PIC 9(09).
000670     77 WK-SEARCH-LOAN-ID              PIC 9(09).

000010*----------------------------------------------------------------
000020*    SLMEMBER.CBL
000030*    FILE-CONTROL ENTRY FOR THE MEMBER MASTER FILE.
000040*    MEMBER MASTER IS READ COMPLETE AND HELD IN THE MEMBER-TABLE
000050*    (SEE WSTABLES.CBL) FOR THE DURATION OF THE RUN.
000060*----------------------------------------------------------------
000070     SELECT MEMBER-FILE
000080            ASSIGN TO "MEMBMSTR"
000090            ORGANIZATION IS LINE SEQUENTIAL.

000010*----------------------------------------------------------------
000020*    FDTXNRPT.CBL
000030*    PRINT-LINE LAYOUT OF THE DAILY LOAN-POSTING AUDIT REPORT.
000040*----------------------------------------------------------------
000050     FD TRAN-RPT-FILE
000060        LABEL RECORDS ARE OMITTED.
000070     01 TRAN-RPT-RECORD                  PIC X(132).

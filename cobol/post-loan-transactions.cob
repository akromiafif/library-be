000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID. POST-LOAN-TRANSACTIONS.
000030 AUTHOR. R J PELLETIER.
000040 INSTALLATION. MIDSTATE COUNTY LIBRARY SYSTEM - DATA PROCESSING.
000050 DATE-WRITTEN. 05/02/1990.
000060 DATE-COMPILED.
000070 SECURITY. UNCLASSIFIED - INTERNAL BATCH USE ONLY.
000080*----------------------------------------------------------------
000090*    C H A N G E   L O G
000100*
000110*    DATE       PGMR   TICKET    DESCRIPTION
000120*    ---------  -----  --------  ----------------------------
000130*    05/02/90   RJP    --        ORIGINAL CODING - REBUILT FROM
000140*                                THE OLD VOUCHER-MAINTENANCE
000150*                                MODULE.  POSTS BORROW/RETURN
000160*                                REQUESTS AGAINST THE BOOK-LOAN
000170*                                LEDGER INSTEAD OF A VOUCHER
000180*                                FILE.
000190*    09/08/91   DLH    TKT#0064  MASTERS NOW LOADED WHOLE INTO
000200*                                WORKING STORAGE - THE MASTER
000210*                                FILES ARE LINE SEQUENTIAL, NOT
000220*                                INDEXED, SO THERE IS NO KEYED
000230*                                READ TO FALL BACK ON.
000240*    02/14/93   DLH    TKT#0091  ADDED THE BOOK/AUTHOR SPOT
000250*                                CHECK AT LOAD TIME - CATALOG
000260*                                DEPARTMENT WANTED ORPHAN
000270*                                AUTHOR-ID's FLAGGED ON THE LOG.
000280*    11/03/98   SMK    TKT#0198  Y2K - SEE PLGENRL.CBL FOR THE
000290*                                RUN-DATE CENTURY WINDOW.
000300*    02/11/99   RJP    TKT#0231  REWRITTEN FOR THE OVERDUE-FINE
000310*                                CONVERSION - BORROWING
000320*                                ELIGIBILITY, DEFAULT DUE DATE
000330*                                AND THE RETURN-LEG FINE
000340*                                CALCULATION ALL ADDED HERE.
000350*    03/30/99   RJP    TKT#0244  DEFAULT DUE DATE NOW USES
000360*                                ADD-DAYS-TO-DATE (PLDTCALC.CBL)
000370*                                INSTEAD OF A HARD 14-DAY MOVE.
000380*    07/22/99   CJP    TKT#0249  PROGRAM NOW SETS RETURN-CODE SO
000390*                                THE NIGHTLY DRIVER CAN ABEND THE
000400*                                REST OF THE RUN ON A BAD OPEN.
000410*----------------------------------------------------------------
000420 ENVIRONMENT DIVISION.
000430 CONFIGURATION SECTION.
000440 SPECIAL-NAMES.
000450     C01 IS TOP-OF-FORM
000460     CLASS LIBRARY-ALPHA IS "A" THRU "Z", "a" THRU "z"
000470     UPSI-0 IS FORCE-FULL-CYCLE-SWITCH.
000480 INPUT-OUTPUT SECTION.
000490 FILE-CONTROL.
000500     COPY "SLAUTHOR.CBL".
000510     COPY "SLBOOK.CBL".
000520     COPY "SLMEMBER.CBL".
000530     COPY "SLLOAN.CBL".
000540     COPY "SLLNTRAN.CBL".
000550     COPY "SLTXNRPT.CBL".
000560*----------------------------------------------------------------
000570 DATA DIVISION.
000580 FILE SECTION.
000590     COPY "FDAUTHOR.CBL".
000600     COPY "FDBOOK.CBL".
000610     COPY "FDMEMBER.CBL".
000620     COPY "FDLOAN.CBL".
000630     COPY "FDLNTRAN.CBL".
000640     COPY "FDTXNRPT.CBL".
000650*----------------------------------------------------------------
000660 WORKING-STORAGE SECTION.
000670     COPY "WSTABLES.CBL".
000680     COPY "WSCTLSW.CBL".
000690     COPY "wsdate.cbl".
000700     COPY "WSFINE.CBL".
000710     COPY "WSAVAIL.CBL".
000720     COPY "WSMBRFIN.CBL".
000730     COPY "WSNEWLN.CBL".
000740
000750     01 W-REJECT-SWITCH              PIC X.
000760        88 TRANSACTION-REJECTED      VALUE "Y".
000770
000780     01 W-REJECT-REASON              PIC X(40).
000790
000800     77 W-OPEN-LOAN-COUNT            PIC 9(4) COMP.
000810     77 W-TXN-COUNT-BORROW           PIC 9(7) COMP.
000820     77 W-TXN-COUNT-RETURN           PIC 9(7) COMP.
000830     77 W-TXN-COUNT-REJECTED         PIC 9(7) COMP.
000840     77 W-LINE-COUNT                 PIC 9(3) COMP.
000850     77 W-PAGE-COUNT                 PIC 9(5) COMP.
000860
000870     01 RPT-HEADING-1.
000880        05 FILLER                    PIC X(10) VALUE SPACES.
000890        05 FILLER                    PIC X(38)
000900              VALUE "MIDSTATE COUNTY LIBRARY SYSTEM".
000910        05 FILLER                    PIC X(15) VALUE "RUN DATE ".
000920        05 RPTH1-RUN-DATE            PIC 9999/99/99.
000930        05 FILLER                    PIC X(4) VALUE "PAGE".
000940        05 RPTH1-PAGE-NO             PIC ZZZZ9.
000950        05 FILLER                    PIC X(56) VALUE SPACES.
000960
000970     01 RPT-HEADING-2.
000980        05 FILLER                    PIC X(10) VALUE SPACES.
000990        05 FILLER                    PIC X(52)
001000              VALUE "DAILY LOAN-POSTING AUDIT REPORT".
001010        05 FILLER                    PIC X(70) VALUE SPACES.
001020
001030     01 RPT-HEADING-3.
001040        05 FILLER                    PIC X(01) VALUE SPACES.
001050        05 FILLER                    PIC X(09) VALUE "TXN TYPE ".
001060        05 FILLER                    PIC X(11) VALUE "LOAN ID    ".
001070        05 FILLER                    PIC X(11) VALUE "BOOK ID    ".
001080        05 FILLER                    PIC X(11) VALUE "MEMBER ID  ".
001090        05 FILLER                    PIC X(89) VALUE "DISPOSITION".
001100
001110     01 RPT-DETAIL-LINE.
001120        05 RPTD-TXN-TYPE             PIC X(09).
001130        05 FILLER                    PIC X(02) VALUE SPACES.
001140        05 RPTD-LOAN-ID              PIC ZZZZZZZZ9.
001150        05 FILLER                    PIC X(02) VALUE SPACES.
001160        05 RPTD-BOOK-ID              PIC ZZZZZZZZ9.
001170        05 FILLER                    PIC X(02) VALUE SPACES.
001180        05 RPTD-MEMBER-ID            PIC ZZZZZZZZ9.
001190        05 FILLER                    PIC X(02) VALUE SPACES.
001200        05 RPTD-MESSAGE              PIC X(40).
001210        05 FILLER                    PIC X(48) VALUE SPACES.
001220
001230     01 RPT-TOTAL-LINE.
001240        05 FILLER                    PIC X(10) VALUE SPACES.
001250        05 FILLER                    PIC X(20) VALUE "BORROWED . . . . .".
001260        05 RPTT-BORROW-COUNT         PIC ZZZ,ZZ9.
001270        05 FILLER                    PIC X(15) VALUE SPACES.
001280        05 FILLER                    PIC X(20) VALUE "RETURNED . . . . .".
001290        05 RPTT-RETURN-COUNT         PIC ZZZ,ZZ9.
001300        05 FILLER                    PIC X(15) VALUE SPACES.
001310        05 FILLER                    PIC X(20) VALUE "REJECTED . . . . .".
001320        05 RPTT-REJECT-COUNT         PIC ZZZ,ZZ9.
001330        05 FILLER                    PIC X(9) VALUE SPACES.
001340*----------------------------------------------------------------
001350 PROCEDURE DIVISION.
001360
001370 0000-MAIN-CONTROL.
001380
001390     PERFORM GET-RUN-DATE.
001400     PERFORM 1000-OPEN-AND-LOAD-MASTERS.
001410     PERFORM 2000-PROCESS-ALL-TRANSACTIONS.
001420     PERFORM 3000-REWRITE-MASTERS.
001430     PERFORM 4900-PRINT-TOTAL-LINE.
001440     CLOSE TRAN-RPT-FILE.
001450
001460     MOVE ZERO TO RETURN-CODE.
001470     EXIT PROGRAM.
001480*----------------------------------------------------------------
001490
001500 1000-OPEN-AND-LOAD-MASTERS.
001510
001520     PERFORM 1100-LOAD-AUTHOR-MASTER.
001530     PERFORM 1200-LOAD-BOOK-MASTER THRU 1200-EXIT.
001540     PERFORM 1300-LOAD-MEMBER-MASTER.
001550     PERFORM 1400-LOAD-LOAN-LEDGER.
001560*----------------------------------------------------------------
001570
001580 1100-LOAD-AUTHOR-MASTER.
001590
001600     OPEN INPUT AUTHOR-FILE.
001610     MOVE "N" TO W-END-OF-FILE.
001620     MOVE ZERO TO W-AUTHOR-TABLE-COUNT.
001630     PERFORM 1110-READ-AUTHOR-RECORD.
001640     PERFORM 1120-STORE-AUTHOR-RECORD UNTIL END-OF-FILE.
001650     CLOSE AUTHOR-FILE.
001660*----------------------------------------------------------------
001670
001680 1110-READ-AUTHOR-RECORD.
001690
001700     READ AUTHOR-FILE
001710        AT END MOVE "Y" TO W-END-OF-FILE.
001720*----------------------------------------------------------------
001730
001740 1120-STORE-AUTHOR-RECORD.
001750
001760     ADD 1 TO W-AUTHOR-TABLE-COUNT.
001770     SET AUTHOR-TABLE-NDX TO W-AUTHOR-TABLE-COUNT.
001780     MOVE AUTHOR-ID          TO T-AUTHOR-ID (AUTHOR-TABLE-NDX).
001790     MOVE AUTHOR-NAME        TO T-AUTHOR-NAME (AUTHOR-TABLE-NDX).
001800     MOVE AUTHOR-BIOGRAPHY   TO T-AUTHOR-BIOGRAPHY (AUTHOR-TABLE-NDX).
001810     MOVE AUTHOR-BIRTH-YEAR  TO T-AUTHOR-BIRTH-YEAR (AUTHOR-TABLE-NDX).
001820     MOVE AUTHOR-NATIONALITY TO T-AUTHOR-NATIONALITY (AUTHOR-TABLE-NDX).
001830     PERFORM 1110-READ-AUTHOR-RECORD.
001840*----------------------------------------------------------------
001850
001860*    1200-LOAD-BOOK-MASTER THRU 1200-EXIT IS WALKED WITH GO TO,
001862*    THE OLD SHOP READ-LOOP - NOT A PERFORM UNTIL - SO THE SPOT
001864*    CHECK IN 1230 CAN FALL BACK INTO THE LOOP AT ONE PLACE. SEE
001866*    TKT#0091.
001868 1200-LOAD-BOOK-MASTER.
001870
001872     OPEN INPUT BOOK-FILE.
001874     MOVE "N" TO W-END-OF-FILE.
001876     MOVE ZERO TO W-BOOK-TABLE-COUNT.
001878     GO TO 1210-READ-BOOK-RECORD.
001880*----------------------------------------------------------------
001882
001884 1210-READ-BOOK-RECORD.
001886
001888     READ BOOK-FILE
001890        AT END GO TO 1200-EXIT.
001892     GO TO 1220-STORE-BOOK-RECORD.
001894*----------------------------------------------------------------
001896
001898 1220-STORE-BOOK-RECORD.
001900
001902     ADD 1 TO W-BOOK-TABLE-COUNT.
001904     SET BOOK-TABLE-NDX TO W-BOOK-TABLE-COUNT.
001906     MOVE BOOK-ID              TO T-BOOK-ID (BOOK-TABLE-NDX).
001908     MOVE BOOK-TITLE           TO T-BOOK-TITLE (BOOK-TABLE-NDX).
001910     MOVE BOOK-CATEGORY        TO T-BOOK-CATEGORY (BOOK-TABLE-NDX).
001912     MOVE BOOK-PUBLISHING-YEAR TO T-BOOK-PUBLISHING-YEAR (BOOK-TABLE-NDX).
001914     MOVE BOOK-ISBN            TO T-BOOK-ISBN (BOOK-TABLE-NDX).
001916     MOVE BOOK-DESCRIPTION     TO T-BOOK-DESCRIPTION (BOOK-TABLE-NDX).
001918     MOVE BOOK-TOTAL-COPIES    TO T-BOOK-TOTAL-COPIES (BOOK-TABLE-NDX).
001920     MOVE BOOK-AVAILABLE-COPIES
001922                               TO T-BOOK-AVAILABLE-COPIES (BOOK-TABLE-NDX).
001924     MOVE BOOK-AUTHOR-ID       TO T-BOOK-AUTHOR-ID (BOOK-TABLE-NDX).
001926     MOVE "N"                  TO T-BOOK-REWRITE-NEEDED (BOOK-TABLE-NDX).
001928     PERFORM 1230-CHECK-BOOK-AUTHOR-LINK.
001930     GO TO 1210-READ-BOOK-RECORD.
001932*----------------------------------------------------------------
001934
001936 1230-CHECK-BOOK-AUTHOR-LINK.
001938
001940     SET AUTHOR-TABLE-NDX TO 1.
001942     SEARCH AUTHOR-TABLE-ENTRY
001944        AT END
001946           DISPLAY "*** WARNING *** BOOK-ID "
001948                   T-BOOK-ID (BOOK-TABLE-NDX)
001950                   " REFERENCES UNKNOWN AUTHOR-ID "
001952                   T-BOOK-AUTHOR-ID (BOOK-TABLE-NDX)
001954        WHEN T-AUTHOR-ID (AUTHOR-TABLE-NDX) =
001956                   T-BOOK-AUTHOR-ID (BOOK-TABLE-NDX)
001958           CONTINUE.
001960*----------------------------------------------------------------
001962
001964 1200-EXIT.
001966
001968     CLOSE BOOK-FILE.
001970*----------------------------------------------------------------
001972
001974 1300-LOAD-MEMBER-MASTER.
002360
002370     OPEN INPUT MEMBER-FILE.
002380     MOVE "N" TO W-END-OF-FILE.
002390     MOVE ZERO TO W-MEMBER-TABLE-COUNT.
002400     PERFORM 1310-READ-MEMBER-RECORD.
002410     PERFORM 1320-STORE-MEMBER-RECORD UNTIL END-OF-FILE.
002420     CLOSE MEMBER-FILE.
002430*----------------------------------------------------------------
002440
002450 1310-READ-MEMBER-RECORD.
002460
002470     READ MEMBER-FILE
002480        AT END MOVE "Y" TO W-END-OF-FILE.
002490*----------------------------------------------------------------
002500
002510 1320-STORE-MEMBER-RECORD.
002520
002530     ADD 1 TO W-MEMBER-TABLE-COUNT.
002540     SET MEMBER-TABLE-NDX TO W-MEMBER-TABLE-COUNT.
002550     MOVE MEMBER-ID      TO T-MEMBER-ID (MEMBER-TABLE-NDX).
002560     MOVE MEMBER-NAME    TO T-MEMBER-NAME (MEMBER-TABLE-NDX).
002570     MOVE MEMBER-EMAIL   TO T-MEMBER-EMAIL (MEMBER-TABLE-NDX).
002580     MOVE MEMBER-PHONE   TO T-MEMBER-PHONE (MEMBER-TABLE-NDX).
002590     MOVE MEMBER-ADDRESS TO T-MEMBER-ADDRESS (MEMBER-TABLE-NDX).
002600     MOVE MEMBER-STATUS  TO T-MEMBER-STATUS (MEMBER-TABLE-NDX).
002610     PERFORM 1310-READ-MEMBER-RECORD.
002620*----------------------------------------------------------------
002630
002640 1400-LOAD-LOAN-LEDGER.
002650
002660     OPEN INPUT LOAN-FILE.
002670     MOVE "N" TO W-END-OF-FILE.
002680     MOVE ZERO TO W-LOAN-TABLE-COUNT.
002690     MOVE ZERO TO W-HIGHEST-LOAN-ID.
002700     PERFORM 1410-READ-LOAN-RECORD.
002710     PERFORM 1420-STORE-LOAN-RECORD UNTIL END-OF-FILE.
002720     CLOSE LOAN-FILE.
002730*----------------------------------------------------------------
002740
002750 1410-READ-LOAN-RECORD.
002760
002770     READ LOAN-FILE
002780        AT END MOVE "Y" TO W-END-OF-FILE.
002790*----------------------------------------------------------------
002800
002810 1420-STORE-LOAN-RECORD.
002820
002830     ADD 1 TO W-LOAN-TABLE-COUNT.
002840     SET LOAN-TABLE-NDX TO W-LOAN-TABLE-COUNT.
002850     MOVE LOAN-ID          TO T-LOAN-ID (LOAN-TABLE-NDX).
002860     MOVE LOAN-BOOK-ID     TO T-LOAN-BOOK-ID (LOAN-TABLE-NDX).
002870     MOVE LOAN-MEMBER-ID   TO T-LOAN-MEMBER-ID (LOAN-TABLE-NDX).
002880     MOVE LOAN-BORROW-DATE TO T-LOAN-BORROW-DATE (LOAN-TABLE-NDX).
002890     MOVE LOAN-DUE-DATE    TO T-LOAN-DUE-DATE (LOAN-TABLE-NDX).
002900     MOVE LOAN-RETURN-DATE TO T-LOAN-RETURN-DATE (LOAN-TABLE-NDX).
002910     MOVE LOAN-STATUS      TO T-LOAN-STATUS (LOAN-TABLE-NDX).
002920     MOVE LOAN-FINE-AMOUNT TO T-LOAN-FINE-AMOUNT (LOAN-TABLE-NDX).
002930     MOVE LOAN-NOTES       TO T-LOAN-NOTES (LOAN-TABLE-NDX).
002940     MOVE "N"              TO T-LOAN-DELETED (LOAN-TABLE-NDX).
002950     IF LOAN-ID > W-HIGHEST-LOAN-ID
002960        MOVE LOAN-ID TO W-HIGHEST-LOAN-ID.
002970     PERFORM 1410-READ-LOAN-RECORD.
002980*----------------------------------------------------------------
002990
003000 2000-PROCESS-ALL-TRANSACTIONS.
003010
003020     PERFORM 4000-PRINT-HEADINGS.
003030     OPEN INPUT LOAN-TRAN-FILE.
003040     OPEN OUTPUT TRAN-RPT-FILE.
003050     MOVE "N" TO W-END-OF-FILE.
003060     PERFORM 2100-READ-NEXT-TRANSACTION.
003070     PERFORM 2110-DISPATCH-ONE-TRANSACTION UNTIL END-OF-FILE.
003080     CLOSE LOAN-TRAN-FILE.
003090*----------------------------------------------------------------
003100
003110 2100-READ-NEXT-TRANSACTION.
003120
003130     READ LOAN-TRAN-FILE
003140        AT END MOVE "Y" TO W-END-OF-FILE.
003150*----------------------------------------------------------------
003160
003170 2110-DISPATCH-ONE-TRANSACTION.
003180
003190     IF LNT-IS-BORROW
003200        PERFORM 2200-PROCESS-BORROW-REQUEST
003210     ELSE
003220        IF LNT-IS-RETURN
003230           PERFORM 2300-PROCESS-RETURN-REQUEST
003240        ELSE
003250           DISPLAY "*** WARNING *** UNKNOWN TRANSACTION TYPE "
003260                   LNT-TYPE.
003270
003280     PERFORM 2100-READ-NEXT-TRANSACTION.
003290*----------------------------------------------------------------
003300
003310 2200-PROCESS-BORROW-REQUEST.
003320
003330     MOVE "N"    TO W-REJECT-SWITCH.
003340     MOVE SPACES TO W-REJECT-REASON.
003350
003360     PERFORM 2210-GET-BOOK-FOR-BORROW.
003370     IF NOT TRANSACTION-REJECTED
003380        PERFORM 2220-GET-MEMBER-FOR-BORROW.
003390     IF NOT TRANSACTION-REJECTED
003400        PERFORM 2230-CHECK-BORROWING-ELIGIBILITY.
003410
003420     IF TRANSACTION-REJECTED
003430        ADD 1 TO W-TXN-COUNT-REJECTED
003440        MOVE "BORROW"           TO RPTD-TXN-TYPE
003450        MOVE ZERO               TO RPTD-LOAN-ID
003460        MOVE LNT-BORROW-BOOK-ID TO RPTD-BOOK-ID
003470        MOVE LNT-BORROW-MEMBER-ID TO RPTD-MEMBER-ID
003480        MOVE W-REJECT-REASON   TO RPTD-MESSAGE
003490     ELSE
003500        PERFORM 2240-DEFAULT-BORROW-AND-DUE-DATES
003520        MOVE LNT-BORROW-BOOK-ID   TO NEW-BOOK-ID
003530        MOVE LNT-BORROW-MEMBER-ID TO NEW-MEMBER-ID
003540        PERFORM ADD-NEW-LOAN-ENTRY
003550        MOVE -1                 TO AVL-CHANGE
003560        MOVE LNT-BORROW-BOOK-ID TO AVL-BOOK-ID
003570        PERFORM ADJUST-BOOK-AVAILABILITY
003580        ADD 1 TO W-TXN-COUNT-BORROW
003590        MOVE "BORROW"           TO RPTD-TXN-TYPE
003600        MOVE NEW-LOAN-ID        TO RPTD-LOAN-ID
003610        MOVE LNT-BORROW-BOOK-ID TO RPTD-BOOK-ID
003620        MOVE LNT-BORROW-MEMBER-ID TO RPTD-MEMBER-ID
003630        MOVE "LOAN POSTED"      TO RPTD-MESSAGE.
003640
003650     PERFORM 4100-PRINT-DETAIL-LINE.
003660*----------------------------------------------------------------
003670
003680 2210-GET-BOOK-FOR-BORROW.
003690
003700     MOVE LNT-BORROW-BOOK-ID TO WK-SEARCH-BOOK-ID.
003710     PERFORM LOOK-FOR-BOOK-RECORD.
003720
003730     IF NOT FOUND-BOOK-RECORD
003740        MOVE "Y" TO W-REJECT-SWITCH
003750        MOVE "BOOK NOT FOUND" TO W-REJECT-REASON
003760     ELSE
003770        IF T-BOOK-AVAILABLE-COPIES (BOOK-TABLE-NDX) NOT GREATER THAN ZERO
003780           MOVE "Y" TO W-REJECT-SWITCH
003790           MOVE "NO COPIES AVAILABLE" TO W-REJECT-REASON.
003800*----------------------------------------------------------------
003810
003820 2220-GET-MEMBER-FOR-BORROW.
003830
003840     MOVE LNT-BORROW-MEMBER-ID TO WK-SEARCH-MEMBER-ID.
003850     PERFORM LOOK-FOR-MEMBER-RECORD.
003860
003870     IF NOT FOUND-MEMBER-RECORD
003880        MOVE "Y" TO W-REJECT-SWITCH
003890        MOVE "MEMBER NOT FOUND" TO W-REJECT-REASON
003900     ELSE
003910        IF T-MEMBER-STATUS (MEMBER-TABLE-NDX) NOT = "ACTIVE  "
003920           MOVE "Y" TO W-REJECT-SWITCH
003930           MOVE "MEMBERSHIP NOT ACTIVE" TO W-REJECT-REASON.
003940*----------------------------------------------------------------
003950
003960 2230-CHECK-BORROWING-ELIGIBILITY.
003970
003980     PERFORM 2231-CHECK-DUPLICATE-LOAN.
003990     IF NOT TRANSACTION-REJECTED
004000        PERFORM 2232-CHECK-MAX-OPEN-LOANS.
004010     IF NOT TRANSACTION-REJECTED
004020        PERFORM 2233-CHECK-FINE-LIMIT.
004030*----------------------------------------------------------------
004040
004050 2231-CHECK-DUPLICATE-LOAN.
004060
004070     PERFORM 2231-SCAN-ONE-LOAN
004080             VARYING LOAN-TABLE-NDX FROM 1 BY 1
004090             UNTIL LOAN-TABLE-NDX > W-LOAN-TABLE-COUNT
004100                OR TRANSACTION-REJECTED.
004110*----------------------------------------------------------------
004120
004130 2231-SCAN-ONE-LOAN.
004140
004150     IF T-LOAN-BOOK-ID (LOAN-TABLE-NDX) = LNT-BORROW-BOOK-ID
004160        AND T-LOAN-MEMBER-ID (LOAN-TABLE-NDX) = LNT-BORROW-MEMBER-ID
004170        AND NOT T-LOAN-IS-DELETED (LOAN-TABLE-NDX)
004180        AND (T-LOAN-STATUS (LOAN-TABLE-NDX) = "BORROWED "
004190             OR T-LOAN-STATUS (LOAN-TABLE-NDX) = "OVERDUE  ")
004200        MOVE "Y" TO W-REJECT-SWITCH
004210        MOVE "BOOK ALREADY ON LOAN TO MEMBER" TO W-REJECT-REASON.
004220*----------------------------------------------------------------
004230
004240 2232-CHECK-MAX-OPEN-LOANS.
004250
004260     MOVE ZERO TO W-OPEN-LOAN-COUNT.
004270     PERFORM 2232-COUNT-ONE-LOAN
004280             VARYING LOAN-TABLE-NDX FROM 1 BY 1
004290             UNTIL LOAN-TABLE-NDX > W-LOAN-TABLE-COUNT.
004300
004310     IF W-OPEN-LOAN-COUNT NOT LESS THAN 5
004320        MOVE "Y" TO W-REJECT-SWITCH
004330        MOVE "MEMBER HAS MAXIMUM BOOKS ON LOAN" TO W-REJECT-REASON.
004340*----------------------------------------------------------------
004350
004360 2232-COUNT-ONE-LOAN.
004370
004380     IF T-LOAN-MEMBER-ID (LOAN-TABLE-NDX) = LNT-BORROW-MEMBER-ID
004390        AND NOT T-LOAN-IS-DELETED (LOAN-TABLE-NDX)
004400        AND (T-LOAN-STATUS (LOAN-TABLE-NDX) = "BORROWED "
004410             OR T-LOAN-STATUS (LOAN-TABLE-NDX) = "OVERDUE  ")
004420        ADD 1 TO W-OPEN-LOAN-COUNT.
004430*----------------------------------------------------------------
004440
004450 2233-CHECK-FINE-LIMIT.
004460
004470     MOVE LNT-BORROW-MEMBER-ID TO MFT-MEMBER-ID.
004480     PERFORM TOTAL-MEMBER-FINES.
004490
004500     IF MFT-FINE-TOTAL GREATER THAN 50.00
004510        MOVE "Y" TO W-REJECT-SWITCH
004520        MOVE "OUTSTANDING FINES EXCEED LIMIT" TO W-REJECT-REASON.
004530*----------------------------------------------------------------
004540
004550 2240-DEFAULT-BORROW-AND-DUE-DATES.
004560
004570     IF LNT-BORROW-DATE-OVERRIDE = ZERO
004580        MOVE W-RUN-DATE-8 TO NEW-BORROW-DATE
004590     ELSE
004600        MOVE LNT-BORROW-DATE-OVERRIDE TO NEW-BORROW-DATE.
004610
004620     IF LNT-BORROW-DUE-OVERRIDE = ZERO
004630        MOVE NEW-BORROW-DATE TO DTC-BASE-DATE
004640        MOVE 14              TO DTC-ADD-DAYS
004650        PERFORM ADD-DAYS-TO-DATE
004660        MOVE DTC-RESULT-DATE TO NEW-DUE-DATE
004670     ELSE
004680        MOVE LNT-BORROW-DUE-OVERRIDE TO NEW-DUE-DATE.
004690*----------------------------------------------------------------
004700
004710 2300-PROCESS-RETURN-REQUEST.
004720
004730     MOVE "N"    TO W-REJECT-SWITCH.
004740     MOVE SPACES TO W-REJECT-REASON.
004750     MOVE LNT-RETURN-LOAN-ID TO WK-SEARCH-LOAN-ID.
004760     PERFORM LOOK-FOR-LOAN-RECORD.
004770
004780     IF NOT FOUND-LOAN-RECORD
004790        MOVE "Y" TO W-REJECT-SWITCH
004800        MOVE "LOAN NOT FOUND" TO W-REJECT-REASON
004810     ELSE
004820        IF T-LOAN-STATUS (LOAN-TABLE-NDX) NOT = "BORROWED "
004830              AND T-LOAN-STATUS (LOAN-TABLE-NDX) NOT = "OVERDUE  "
004840           MOVE "Y" TO W-REJECT-SWITCH
004850           MOVE "LOAN NOT CURRENTLY BORROWED" TO W-REJECT-REASON
004860        ELSE
004870           IF T-LOAN-RETURN-DATE (LOAN-TABLE-NDX) NOT = ZERO
004880              MOVE "Y" TO W-REJECT-SWITCH
004890              MOVE "LOAN ALREADY RETURNED" TO W-REJECT-REASON.
004900
004910     IF TRANSACTION-REJECTED
004920        ADD 1 TO W-TXN-COUNT-REJECTED
004930        MOVE "RETURN"           TO RPTD-TXN-TYPE
004940        MOVE LNT-RETURN-LOAN-ID TO RPTD-LOAN-ID
004950        MOVE ZERO               TO RPTD-BOOK-ID
004960        MOVE ZERO               TO RPTD-MEMBER-ID
004970        MOVE W-REJECT-REASON    TO RPTD-MESSAGE
004980     ELSE
004990        PERFORM 2310-CLOSE-OUT-THE-LOAN
005000        MOVE "RETURN"                     TO RPTD-TXN-TYPE
005010        MOVE T-LOAN-ID (LOAN-TABLE-NDX)   TO RPTD-LOAN-ID
005020        MOVE T-LOAN-BOOK-ID (LOAN-TABLE-NDX) TO RPTD-BOOK-ID
005030        MOVE T-LOAN-MEMBER-ID (LOAN-TABLE-NDX) TO RPTD-MEMBER-ID
005040        MOVE "LOAN CLOSED"               TO RPTD-MESSAGE.
005050
005060     PERFORM 4100-PRINT-DETAIL-LINE.
005070*----------------------------------------------------------------
005080
005090 2310-CLOSE-OUT-THE-LOAN.
005100
005110     IF LNT-RETURN-DATE-OVERRIDE = ZERO
005120        MOVE W-RUN-DATE-8 TO T-LOAN-RETURN-DATE (LOAN-TABLE-NDX)
005130     ELSE
005140        MOVE LNT-RETURN-DATE-OVERRIDE
005150                          TO T-LOAN-RETURN-DATE (LOAN-TABLE-NDX).
005160
005170     MOVE T-LOAN-DUE-DATE (LOAN-TABLE-NDX)    TO FIN-DUE-DATE.
005180     MOVE T-LOAN-RETURN-DATE (LOAN-TABLE-NDX) TO FIN-AS-OF-DATE.
005190     PERFORM CALCULATE-LOAN-FINE.
005200     MOVE FIN-FINE-AMOUNT TO T-LOAN-FINE-AMOUNT (LOAN-TABLE-NDX).
005210     MOVE "RETURNED "     TO T-LOAN-STATUS (LOAN-TABLE-NDX).
005220
005230     MOVE +1                              TO AVL-CHANGE.
005240     MOVE T-LOAN-BOOK-ID (LOAN-TABLE-NDX) TO AVL-BOOK-ID.
005250     PERFORM ADJUST-BOOK-AVAILABILITY.
005260     ADD 1 TO W-TXN-COUNT-RETURN.
005270*----------------------------------------------------------------
005280
005290 3000-REWRITE-MASTERS.
005300
005310     PERFORM 3100-REWRITE-BOOK-MASTER.
005320     PERFORM 3200-REWRITE-LOAN-LEDGER.
005330*----------------------------------------------------------------
005340
005350 3100-REWRITE-BOOK-MASTER.
005360
005370     OPEN OUTPUT BOOK-FILE.
005380     PERFORM 3110-WRITE-ONE-BOOK-RECORD
005390             VARYING BOOK-TABLE-NDX FROM 1 BY 1
005400             UNTIL BOOK-TABLE-NDX > W-BOOK-TABLE-COUNT.
005410     CLOSE BOOK-FILE.
005420*----------------------------------------------------------------
005430
005440 3110-WRITE-ONE-BOOK-RECORD.
005450
005460     MOVE T-BOOK-ID (BOOK-TABLE-NDX)     TO BOOK-ID.
005470     MOVE T-BOOK-TITLE (BOOK-TABLE-NDX)  TO BOOK-TITLE.
005480     MOVE T-BOOK-CATEGORY (BOOK-TABLE-NDX)
005490                                         TO BOOK-CATEGORY.
005500     MOVE T-BOOK-PUBLISHING-YEAR (BOOK-TABLE-NDX)
005510                                         TO BOOK-PUBLISHING-YEAR.
005520     MOVE T-BOOK-ISBN (BOOK-TABLE-NDX)   TO BOOK-ISBN.
005530     MOVE T-BOOK-DESCRIPTION (BOOK-TABLE-NDX)
005540                                         TO BOOK-DESCRIPTION.
005550     MOVE T-BOOK-TOTAL-COPIES (BOOK-TABLE-NDX)
005560                                         TO BOOK-TOTAL-COPIES.
005570     MOVE T-BOOK-AVAILABLE-COPIES (BOOK-TABLE-NDX)
005580                                         TO BOOK-AVAILABLE-COPIES.
005590     MOVE T-BOOK-AUTHOR-ID (BOOK-TABLE-NDX)
005600                                         TO BOOK-AUTHOR-ID.
005610     WRITE BOOK-RECORD.
005620*----------------------------------------------------------------
005630
005640 3200-REWRITE-LOAN-LEDGER.
005650
005660     OPEN OUTPUT LOAN-FILE.
005670     PERFORM 3210-WRITE-ONE-LOAN-RECORD
005680             VARYING LOAN-TABLE-NDX FROM 1 BY 1
005690             UNTIL LOAN-TABLE-NDX > W-LOAN-TABLE-COUNT.
005700     CLOSE LOAN-FILE.
005710*----------------------------------------------------------------
005720
005730 3210-WRITE-ONE-LOAN-RECORD.
005740
005750     IF NOT T-LOAN-IS-DELETED (LOAN-TABLE-NDX)
005760        MOVE T-LOAN-ID (LOAN-TABLE-NDX)          TO LOAN-ID
005770        MOVE T-LOAN-BOOK-ID (LOAN-TABLE-NDX)     TO LOAN-BOOK-ID
005780        MOVE T-LOAN-MEMBER-ID (LOAN-TABLE-NDX)   TO LOAN-MEMBER-ID
005790        MOVE T-LOAN-BORROW-DATE (LOAN-TABLE-NDX) TO LOAN-BORROW-DATE
005800        MOVE T-LOAN-DUE-DATE (LOAN-TABLE-NDX)    TO LOAN-DUE-DATE
005810        MOVE T-LOAN-RETURN-DATE (LOAN-TABLE-NDX) TO LOAN-RETURN-DATE
005820        MOVE T-LOAN-STATUS (LOAN-TABLE-NDX)      TO LOAN-STATUS
005830        MOVE T-LOAN-FINE-AMOUNT (LOAN-TABLE-NDX) TO LOAN-FINE-AMOUNT
005840        MOVE T-LOAN-NOTES (LOAN-TABLE-NDX)       TO LOAN-NOTES
005850        WRITE LOAN-RECORD.
005860*----------------------------------------------------------------
005870
005880 4000-PRINT-HEADINGS.
005890
005900     ADD 1 TO W-PAGE-COUNT.
005910     MOVE ZERO TO W-LINE-COUNT.
005920     MOVE W-RUN-DATE-8   TO RPTH1-RUN-DATE.
005930     MOVE W-PAGE-COUNT   TO RPTH1-PAGE-NO.
005940     WRITE TRAN-RPT-RECORD FROM RPT-HEADING-1
005950           AFTER ADVANCING TOP-OF-FORM.
005960     WRITE TRAN-RPT-RECORD FROM RPT-HEADING-2
005970           AFTER ADVANCING 2 LINES.
005980     WRITE TRAN-RPT-RECORD FROM RPT-HEADING-3
005990           AFTER ADVANCING 2 LINES.
006000*----------------------------------------------------------------
006010
006020 4100-PRINT-DETAIL-LINE.
006030
006040     IF W-LINE-COUNT NOT LESS THAN 55
006050        PERFORM 4000-PRINT-HEADINGS.
006060
006070     WRITE TRAN-RPT-RECORD FROM RPT-DETAIL-LINE
006080           AFTER ADVANCING 1 LINE.
006090     ADD 1 TO W-LINE-COUNT.
006100*----------------------------------------------------------------
006110
006120 4900-PRINT-TOTAL-LINE.
006130
006140     MOVE W-TXN-COUNT-BORROW   TO RPTT-BORROW-COUNT.
006150     MOVE W-TXN-COUNT-RETURN   TO RPTT-RETURN-COUNT.
006160     MOVE W-TXN-COUNT-REJECTED TO RPTT-REJECT-COUNT.
006170     WRITE TRAN-RPT-RECORD FROM RPT-TOTAL-LINE
006180           AFTER ADVANCING 2 LINES.
006190*----------------------------------------------------------------
006200
006210     COPY "PLGENRL.CBL".
006220     COPY "PLDTCALC.CBL".
006230     COPY "PLFINECALC.CBL".
006240     COPY "PL-AVAIL-ADJUST.CBL".
006250     COPY "PL-LOOK-FOR-BOOK-RECORD.CBL".
006260     COPY "PL-LOOK-FOR-MEMBER-RECORD.CBL".
006270     COPY "PL-LOOK-FOR-LOAN-RECORD.CBL".
006280     COPY "PL-MEMBER-FINE-TOTAL.CBL".
006290     COPY "ADD-NEW-LOAN.CBL".
006300*----------------------------------------------------------------

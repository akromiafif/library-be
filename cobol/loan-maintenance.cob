000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID. LOAN-MAINTENANCE.
000030 AUTHOR. R J PELLETIER.
000040 INSTALLATION. MIDSTATE COUNTY LIBRARY SYSTEM - DATA PROCESSING.
000050 DATE-WRITTEN. 08/07/1990.
000060 DATE-COMPILED.
000070 SECURITY. UNCLASSIFIED - INTERNAL BATCH USE ONLY.
000080*----------------------------------------------------------------
000090*    C H A N G E   L O G
000100*
000110*    DATE       PGMR   TICKET    DESCRIPTION
000120*    ---------  -----  --------  ----------------------------
000130*    08/07/90   RJP    --        ORIGINAL CODING - REBUILT FROM
000140*                                THE OLD CONTROL-FILE-MAINTENANCE
000150*                                AND VOUCHER-MAINTENANCE DELETE
000160*                                LOGIC.  APPLIES CIRCULATION-DESK
000170*                                CORRECTIONS AND DELETIONS TO THE
000180*                                LOAN LEDGER THAT DID NOT COME
000190*                                THROUGH THE NORMAL BORROW/RETURN
000200*                                CYCLE.
000210*    04/30/94   DLH    TKT#0114  A DELETED LOAN NOW RELEASES THE
000220*                                BOOK COPY BACK TO INVENTORY IF
000230*                                THE LOAN WAS STILL OPEN - THE
000240*                                CATALOG WAS SHOWING BOOKS
000250*                                PERMANENTLY UNAVAILABLE AFTER A
000260*                                BAD LOAN WAS PULLED.
000270*    11/03/98   SMK    TKT#0198  Y2K - SEE PLGENRL.CBL FOR THE
000280*                                RUN-DATE CENTURY WINDOW.
000290*    02/11/99   RJP    TKT#0231  REWRITTEN FOR THE OVERDUE-FINE
000300*                                CONVERSION - A DUE-DATE OR
000310*                                RETURN-DATE OVERRIDE NOW
000320*                                RECALCULATES THE FINE UNLESS
000330*                                THE TRANSACTION ALSO SUPPLIES
000340*                                ITS OWN FINE AMOUNT.
000350*    07/22/99   CJP    TKT#0249  PROGRAM NOW SETS RETURN-CODE SO
000360*                                THE NIGHTLY DRIVER CAN ABEND THE
000370*                                REST OF THE RUN ON A BAD OPEN.
000380*----------------------------------------------------------------
000390 ENVIRONMENT DIVISION.
000400 CONFIGURATION SECTION.
000410 SPECIAL-NAMES.
000420     C01 IS TOP-OF-FORM
000430     CLASS LIBRARY-ALPHA IS "A" THRU "Z", "a" THRU "z"
000440     UPSI-0 IS FORCE-FULL-CYCLE-SWITCH.
000450 INPUT-OUTPUT SECTION.
000460 FILE-CONTROL.
000470     COPY "SLBOOK.CBL".
000480     COPY "SLLOAN.CBL".
000490     COPY "SLLNMTXN.CBL".
000500*----------------------------------------------------------------
000510 DATA DIVISION.
000520 FILE SECTION.
000530     COPY "FDBOOK.CBL".
000540     COPY "FDLOAN.CBL".
000550     COPY "FDLNMTXN.CBL".
000560*----------------------------------------------------------------
000570 WORKING-STORAGE SECTION.
000580     COPY "WSTABLES.CBL".
000590     COPY "WSCTLSW.CBL".
000600     COPY "wsdate.cbl".
000610     COPY "WSFINE.CBL".
000620     COPY "WSAVAIL.CBL".
000630
000640     77 W-MAINT-FILE-PRESENT        PIC X.
000650        88 MAINTENANCE-FILE-PRESENT VALUE "Y".
000655     77 LOAN-MAINT-FILE-STATUS      PIC X(02).
000660
000670     77 W-UPDATE-COUNT              PIC 9(7) COMP.
000680     77 W-DELETE-COUNT              PIC 9(7) COMP.
000690     77 W-REJECT-COUNT              PIC 9(7) COMP.
000700*----------------------------------------------------------------
000710 PROCEDURE DIVISION.
000720
000730 0000-MAIN-CONTROL.
000740
000750     PERFORM GET-RUN-DATE.
000760     PERFORM 1000-LOAD-MASTERS.
000770     PERFORM 2000-APPLY-MAINTENANCE-FILE.
000780     PERFORM 3000-REWRITE-MASTERS.
000790     PERFORM 4000-DISPLAY-RUN-SUMMARY.
000800
000810     MOVE ZERO TO RETURN-CODE.
000820     EXIT PROGRAM.
000830*----------------------------------------------------------------
000840
000850 1000-LOAD-MASTERS.
000860
000870     PERFORM 1200-LOAD-BOOK-MASTER THRU 1200-EXIT.
000880     PERFORM 1400-LOAD-LOAN-LEDGER.
000890*----------------------------------------------------------------
000900
000902*    1200-LOAD-BOOK-MASTER THRU 1200-EXIT IS WALKED WITH GO TO,
000904*    THE OLD SHOP READ-LOOP - NOT A PERFORM UNTIL. SEE TKT#0091.
000910 1200-LOAD-BOOK-MASTER.
000920
000930     OPEN INPUT BOOK-FILE.
000940     MOVE "N" TO W-END-OF-FILE.
000950     MOVE ZERO TO W-BOOK-TABLE-COUNT.
000955     GO TO 1210-READ-BOOK-RECORD.
000990*----------------------------------------------------------------
001000
001010 1210-READ-BOOK-RECORD.
001020
001030     READ BOOK-FILE
001040        AT END GO TO 1200-EXIT.
001045     GO TO 1220-STORE-BOOK-RECORD.
001050*----------------------------------------------------------------
001060
001070 1220-STORE-BOOK-RECORD.
001080
001090     ADD 1 TO W-BOOK-TABLE-COUNT.
001100     SET BOOK-TABLE-NDX TO W-BOOK-TABLE-COUNT.
001110     MOVE BOOK-ID              TO T-BOOK-ID (BOOK-TABLE-NDX).
001120     MOVE BOOK-TITLE           TO T-BOOK-TITLE (BOOK-TABLE-NDX).
001130     MOVE BOOK-CATEGORY        TO T-BOOK-CATEGORY (BOOK-TABLE-NDX).
001140     MOVE BOOK-PUBLISHING-YEAR TO T-BOOK-PUBLISHING-YEAR (BOOK-TABLE-NDX).
001150     MOVE BOOK-ISBN            TO T-BOOK-ISBN (BOOK-TABLE-NDX).
001160     MOVE BOOK-DESCRIPTION     TO T-BOOK-DESCRIPTION (BOOK-TABLE-NDX).
001170     MOVE BOOK-TOTAL-COPIES    TO T-BOOK-TOTAL-COPIES (BOOK-TABLE-NDX).
001180     MOVE BOOK-AVAILABLE-COPIES
001190                               TO T-BOOK-AVAILABLE-COPIES (BOOK-TABLE-NDX).
001200     MOVE BOOK-AUTHOR-ID       TO T-BOOK-AUTHOR-ID (BOOK-TABLE-NDX).
001210     MOVE "N"                  TO T-BOOK-REWRITE-NEEDED (BOOK-TABLE-NDX).
001220     GO TO 1210-READ-BOOK-RECORD.
001230*----------------------------------------------------------------
001235
001238 1200-EXIT.
001239
001240     CLOSE BOOK-FILE.
001242*----------------------------------------------------------------
001245
001250 1400-LOAD-LOAN-LEDGER.
001260
001270     OPEN INPUT LOAN-FILE.
001280     MOVE "N" TO W-END-OF-FILE.
001290     MOVE ZERO TO W-LOAN-TABLE-COUNT.
001300     PERFORM 1410-READ-LOAN-RECORD.
001310     PERFORM 1420-STORE-LOAN-RECORD UNTIL END-OF-FILE.
001320     CLOSE LOAN-FILE.
001330*----------------------------------------------------------------
001340
001350 1410-READ-LOAN-RECORD.
001360
001370     READ LOAN-FILE
001380        AT END MOVE "Y" TO W-END-OF-FILE.
001390*----------------------------------------------------------------
001400
001410 1420-STORE-LOAN-RECORD.
001420
001430     ADD 1 TO W-LOAN-TABLE-COUNT.
001440     SET LOAN-TABLE-NDX TO W-LOAN-TABLE-COUNT.
001450     MOVE LOAN-ID          TO T-LOAN-ID (LOAN-TABLE-NDX).
001460     MOVE LOAN-BOOK-ID     TO T-LOAN-BOOK-ID (LOAN-TABLE-NDX).
001470     MOVE LOAN-MEMBER-ID   TO T-LOAN-MEMBER-ID (LOAN-TABLE-NDX).
001480     MOVE LOAN-BORROW-DATE TO T-LOAN-BORROW-DATE (LOAN-TABLE-NDX).
001490     MOVE LOAN-DUE-DATE    TO T-LOAN-DUE-DATE (LOAN-TABLE-NDX).
001500     MOVE LOAN-RETURN-DATE TO T-LOAN-RETURN-DATE (LOAN-TABLE-NDX).
001510     MOVE LOAN-STATUS      TO T-LOAN-STATUS (LOAN-TABLE-NDX).
001520     MOVE LOAN-FINE-AMOUNT TO T-LOAN-FINE-AMOUNT (LOAN-TABLE-NDX).
001530     MOVE LOAN-NOTES       TO T-LOAN-NOTES (LOAN-TABLE-NDX).
001540     MOVE "N"              TO T-LOAN-DELETED (LOAN-TABLE-NDX).
001550     PERFORM 1410-READ-LOAN-RECORD.
001560*----------------------------------------------------------------
001570
001580 2000-APPLY-MAINTENANCE-FILE.
001590
001600     MOVE ZERO TO W-UPDATE-COUNT W-DELETE-COUNT W-REJECT-COUNT.
001610     MOVE "N" TO W-MAINT-FILE-PRESENT.
001620
001630     OPEN INPUT LOAN-MAINT-FILE.
001640     IF LOAN-MAINT-FILE-STATUS = "00" OR LOAN-MAINT-FILE-STATUS = "05"
001650        MOVE "Y" TO W-MAINT-FILE-PRESENT.
001660
001670     IF MAINTENANCE-FILE-PRESENT
001680        MOVE "N" TO W-END-OF-FILE
001690        PERFORM 2100-READ-NEXT-MAINT-RECORD
001700        PERFORM 2110-DISPATCH-ONE-MAINT-RECORD UNTIL END-OF-FILE
001710        CLOSE LOAN-MAINT-FILE
001720     ELSE
001730        DISPLAY "*** NOTE *** NO LOAN-MAINTENANCE FILE TODAY -"
001740                " NOTHING TO APPLY".
001750*----------------------------------------------------------------
001760
001770 2100-READ-NEXT-MAINT-RECORD.
001780
001790     READ LOAN-MAINT-FILE
001800        AT END MOVE "Y" TO W-END-OF-FILE.
001810*----------------------------------------------------------------
001820
001830 2110-DISPATCH-ONE-MAINT-RECORD.
001840
001850     MOVE LMT-LOAN-ID TO WK-SEARCH-LOAN-ID.
001860     PERFORM LOOK-FOR-LOAN-RECORD.
001870
001880     IF NOT FOUND-LOAN-RECORD
001890        ADD 1 TO W-REJECT-COUNT
001900        DISPLAY "*** REJECT *** LOAN-ID " LMT-LOAN-ID
001910                " NOT FOUND ON THE LEDGER"
001920     ELSE
001930        IF LMT-IS-UPDATE
001940           PERFORM 2200-APPLY-FIELD-OVERRIDES
001950           ADD 1 TO W-UPDATE-COUNT
001960        ELSE
001970           IF LMT-IS-DELETE
001980              PERFORM 2300-DELETE-LOAN-RECORD
001990              ADD 1 TO W-DELETE-COUNT
002000           ELSE
002010              ADD 1 TO W-REJECT-COUNT
002020              DISPLAY "*** REJECT *** LOAN-ID " LMT-LOAN-ID
002030                      " UNKNOWN ACTION CODE " LMT-ACTION.
002040
002050     PERFORM 2100-READ-NEXT-MAINT-RECORD.
002060*----------------------------------------------------------------
002070
002080 2200-APPLY-FIELD-OVERRIDES.
002090
002100     IF LMT-BORROW-DATE-SUPPLIED
002110        MOVE LMT-BORROW-DATE TO T-LOAN-BORROW-DATE (LOAN-TABLE-NDX).
002120
002130     IF LMT-DUE-DATE-SUPPLIED
002140        MOVE LMT-DUE-DATE TO T-LOAN-DUE-DATE (LOAN-TABLE-NDX).
002150
002160     IF LMT-RETURN-DATE-SUPPLIED
002170        MOVE LMT-RETURN-DATE TO T-LOAN-RETURN-DATE (LOAN-TABLE-NDX).
002180
002190     IF LMT-STATUS-SUPPLIED
002200        MOVE LMT-STATUS TO T-LOAN-STATUS (LOAN-TABLE-NDX).
002210
002220     IF LMT-NOTES-SUPPLIED
002230        MOVE LMT-NOTES TO T-LOAN-NOTES (LOAN-TABLE-NDX).
002240
002250     IF LMT-FINE-SUPPLIED
002260        MOVE LMT-FINE-AMOUNT TO T-LOAN-FINE-AMOUNT (LOAN-TABLE-NDX)
002270     ELSE
002280        IF LMT-DUE-DATE-SUPPLIED OR LMT-RETURN-DATE-SUPPLIED
002290           PERFORM 2250-RECALCULATE-FINE.
002300*----------------------------------------------------------------
002310
002320 2250-RECALCULATE-FINE.
002330
002340     MOVE T-LOAN-DUE-DATE (LOAN-TABLE-NDX)    TO FIN-DUE-DATE.
002350     MOVE T-LOAN-RETURN-DATE (LOAN-TABLE-NDX) TO FIN-AS-OF-DATE.
002360     PERFORM CALCULATE-LOAN-FINE.
002370     MOVE FIN-FINE-AMOUNT TO T-LOAN-FINE-AMOUNT (LOAN-TABLE-NDX).
002380*----------------------------------------------------------------
002390
002400 2300-DELETE-LOAN-RECORD.
002410
002420     IF T-LOAN-STATUS (LOAN-TABLE-NDX) = "BORROWED "
002430           OR T-LOAN-STATUS (LOAN-TABLE-NDX) = "OVERDUE  "
002440        MOVE +1 TO AVL-CHANGE
002450        MOVE T-LOAN-BOOK-ID (LOAN-TABLE-NDX) TO AVL-BOOK-ID
002460        PERFORM ADJUST-BOOK-AVAILABILITY.
002470
002480     MOVE "Y" TO T-LOAN-DELETED (LOAN-TABLE-NDX).
002490*----------------------------------------------------------------
002500
002510 3000-REWRITE-MASTERS.
002520
002530     PERFORM 3100-REWRITE-BOOK-MASTER.
002540     PERFORM 3200-REWRITE-LOAN-LEDGER.
002550*----------------------------------------------------------------
002560
002570 3100-REWRITE-BOOK-MASTER.
002580
002590     OPEN OUTPUT BOOK-FILE.
002600     PERFORM 3110-WRITE-ONE-BOOK-RECORD
002610             VARYING BOOK-TABLE-NDX FROM 1 BY 1
002620             UNTIL BOOK-TABLE-NDX > W-BOOK-TABLE-COUNT.
002630     CLOSE BOOK-FILE.
002640*----------------------------------------------------------------
002650
002660 3110-WRITE-ONE-BOOK-RECORD.
002670
002680     MOVE T-BOOK-ID (BOOK-TABLE-NDX)     TO BOOK-ID.
002690     MOVE T-BOOK-TITLE (BOOK-TABLE-NDX)  TO BOOK-TITLE.
002700     MOVE T-BOOK-CATEGORY (BOOK-TABLE-NDX)
002710                                         TO BOOK-CATEGORY.
002720     MOVE T-BOOK-PUBLISHING-YEAR (BOOK-TABLE-NDX)
002730                                         TO BOOK-PUBLISHING-YEAR.
002740     MOVE T-BOOK-ISBN (BOOK-TABLE-NDX)   TO BOOK-ISBN.
002750     MOVE T-BOOK-DESCRIPTION (BOOK-TABLE-NDX)
002760                                         TO BOOK-DESCRIPTION.
002770     MOVE T-BOOK-TOTAL-COPIES (BOOK-TABLE-NDX)
002780                                         TO BOOK-TOTAL-COPIES.
002790     MOVE T-BOOK-AVAILABLE-COPIES (BOOK-TABLE-NDX)
002800                                         TO BOOK-AVAILABLE-COPIES.
002810     MOVE T-BOOK-AUTHOR-ID (BOOK-TABLE-NDX)
002820                                         TO BOOK-AUTHOR-ID.
002830     WRITE BOOK-RECORD.
002840*----------------------------------------------------------------
002850
002860 3200-REWRITE-LOAN-LEDGER.
002870
002880     OPEN OUTPUT LOAN-FILE.
002890     PERFORM 3210-WRITE-ONE-LOAN-RECORD
002900             VARYING LOAN-TABLE-NDX FROM 1 BY 1
002910             UNTIL LOAN-TABLE-NDX > W-LOAN-TABLE-COUNT.
002920     CLOSE LOAN-FILE.
002930*----------------------------------------------------------------
002940
002950 3210-WRITE-ONE-LOAN-RECORD.
002960
002970     IF NOT T-LOAN-IS-DELETED (LOAN-TABLE-NDX)
002980        MOVE T-LOAN-ID (LOAN-TABLE-NDX)          TO LOAN-ID
002990        MOVE T-LOAN-BOOK-ID (LOAN-TABLE-NDX)     TO LOAN-BOOK-ID
003000        MOVE T-LOAN-MEMBER-ID (LOAN-TABLE-NDX)   TO LOAN-MEMBER-ID
003010        MOVE T-LOAN-BORROW-DATE (LOAN-TABLE-NDX) TO LOAN-BORROW-DATE
003020        MOVE T-LOAN-DUE-DATE (LOAN-TABLE-NDX)    TO LOAN-DUE-DATE
003030        MOVE T-LOAN-RETURN-DATE (LOAN-TABLE-NDX) TO LOAN-RETURN-DATE
003040        MOVE T-LOAN-STATUS (LOAN-TABLE-NDX)      TO LOAN-STATUS
003050        MOVE T-LOAN-FINE-AMOUNT (LOAN-TABLE-NDX) TO LOAN-FINE-AMOUNT
003060        MOVE T-LOAN-NOTES (LOAN-TABLE-NDX)       TO LOAN-NOTES
003070        WRITE LOAN-RECORD.
003080*----------------------------------------------------------------
003090
003100 4000-DISPLAY-RUN-SUMMARY.
003110
003120     DISPLAY "LOAN-MAINTENANCE RUN SUMMARY -"
003130             " UPDATES: "  W-UPDATE-COUNT
003140             " DELETES: "  W-DELETE-COUNT
003150             " REJECTS: "  W-REJECT-COUNT.
003160*----------------------------------------------------------------
003170
003180     COPY "PLGENRL.CBL".
003190     COPY "PLDTCALC.CBL".
003200     COPY "PLFINECALC.CBL".
003210     COPY "PL-AVAIL-ADJUST.CBL".
003220     COPY "PL-LOOK-FOR-LOAN-RECORD.CBL".
003230*----------------------------------------------------------------

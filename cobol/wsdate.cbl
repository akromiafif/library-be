000010*
000020* wsdate.cbl
000030*
000040*-------------------------------------------------------------------------
000050*    WORKING-STORAGE to be used by PLDTCALC.CBL
000060*-------------------------------------------------------------------------
000070*    Variables that will be received from the calling paragraph:
000080*
000090*       DTC-EARLY-DATE   ---  earlier of the two dates, CCYYMMDD
000100*       DTC-LATE-DATE    ---  later of the two dates, CCYYMMDD
000110*
000120*-------------------------------------------------------------------------
000130*    Variable that will be returned to the calling paragraph:
000140*
000150*       DTC-DAYS-BETWEEN  ---  whole days from DTC-EARLY-DATE to
000160*                              DTC-LATE-DATE (zero or positive)
000170*-------------------------------------------------------------------------
000180*    Rewritten 1999 - this run has no terminal to accept a date from,
000190*    it only ever differences two dates already sitting in a ledger
000200*    record, so the old accept/validate fields this copybook used to
000210*    hold were dropped and the julian-day-number fields below were
000220*    added instead - same 77-level, REDEFINES and PIC-999-remainder
000230*    habits as the old copy of this member had.
000240*-------------------------------------------------------------------------
000250
000260      01 DTC-EARLY-DATE-8               PIC 9(8).
000270      01 FILLER REDEFINES DTC-EARLY-DATE-8.
000280         05 DTC-EARLY-CCYY              PIC 9999.
000290         05 DTC-EARLY-MM                PIC 99.
000300         05 DTC-EARLY-DD                PIC 99.
000310
000320      01 DTC-LATE-DATE-8                PIC 9(8).
000330      01 FILLER REDEFINES DTC-LATE-DATE-8.
000340         05 DTC-LATE-CCYY               PIC 9999.
000350         05 DTC-LATE-MM                 PIC 99.
000360         05 DTC-LATE-DD                 PIC 99.
000370
000380  * ---------- Values received from the calling paragraph
000390      77 DTC-EARLY-DATE                 PIC 9(8).
000400      77 DTC-LATE-DATE                  PIC 9(8).
000410
000420  * ---------- Work fields for CALCULATE-JULIAN-DAY-NUMBER - the
000430  *             civil-to-julian conversion used by every date
000440  *             difference in this run
000450      77 DTC-WORK-CCYY                  PIC 9(4) COMP.
000460      77 DTC-WORK-MM                    PIC 99 COMP.
000470      77 DTC-WORK-DD                    PIC 99 COMP.
000480      77 DTC-CALC-A                     PIC 9(1) COMP.
000490      77 DTC-CALC-Y                     PIC 9(6) COMP.
000500      77 DTC-CALC-M                     PIC 9(3) COMP.
000510      77 DTC-CALC-TERM1                 PIC 9(9) COMP.
000520      77 DTC-CALC-TERM2                 PIC 9(9) COMP.
000530      77 DTC-CALC-QUOTIENT              PIC 9(9) COMP.
000540      77 DTC-CALC-REMAINDER             PIC 9(9) COMP.
000550      77 DTC-JULIAN-EARLY               PIC 9(9) COMP.
000560      77 DTC-JULIAN-LATE                PIC 9(9) COMP.
000570      77 DTC-JULIAN-RESULT              PIC 9(9) COMP.
000580
000590  * ---------- Value returned to the calling paragraph
000600      77 DTC-DAYS-BETWEEN               PIC S9(7) COMP.
000610
000620  *-------------------------------------------------------------------------
000630  *    Fields added 1999-03-30 (TKT#0244) for ADD-DAYS-TO-DATE - used to
000640  *    default a due date to borrow date + 14 days without a calendar
000650  *    table.  Runs the civil-to-julian formula above forwards, adds
000660  *    the day count, then runs the standard julian-to-civil inverse
000670  *    (Fliegel and Van Flandern) to hand back a CCYYMMDD date.
000680  *-------------------------------------------------------------------------
000690      01 DTC-RESULT-DATE-8              PIC 9(8).
000700      01 FILLER REDEFINES DTC-RESULT-DATE-8.
000710         05 DTC-RESULT-CCYY             PIC 9999.
000720         05 DTC-RESULT-MM               PIC 99.
000730         05 DTC-RESULT-DD               PIC 99.
000740
000750  * ---------- Values received from the calling paragraph
000760      77 DTC-BASE-DATE                  PIC 9(8).
000770      77 DTC-ADD-DAYS                   PIC S9(5) COMP.
000780
000790  * ---------- Value returned to the calling paragraph
000800      77 DTC-RESULT-DATE                PIC 9(8).
000810
000820  * ---------- Work fields for the julian-to-civil inverse
000830      77 DTC-BASE-JULIAN                PIC 9(9) COMP.
000840      77 DTC-TARGET-JULIAN              PIC 9(9) COMP.
000850      77 DTC-INV-L                      PIC 9(9) COMP.
000860      77 DTC-INV-N                      PIC 9(9) COMP.
000870      77 DTC-INV-I                      PIC 9(9) COMP.
000880      77 DTC-INV-J                      PIC 9(9) COMP.

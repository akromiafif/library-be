000010*----------------------------------------------------------------
000020*    PL-LOOK-FOR-BOOK-RECORD.CBL
000030*    SEARCHES THE IN-MEMORY BOOK-TABLE (WSTABLES.CBL) FOR
000040*    WK-SEARCH-BOOK-ID.  THIS REPLACES THE OLD
000050*    "READ ... INVALID KEY" LOOK-UP - THE BOOK MASTER IS A
000060*    LINE-SEQUENTIAL FILE, THERE IS NO KEYED ACCESS TO IT.
000070*
000080*    ENTRY:  MOVE THE BOOK ID TO WK-SEARCH-BOOK-ID, THEN
000090*            PERFORM LOOK-FOR-BOOK-RECORD.
000100*    EXIT :  FOUND-BOOK-RECORD AND BOOK-TABLE-NDX POSITIONED ON
000110*            THE MATCHING ENTRY IF FOUND.
000120*----------------------------------------------------------------
000130 LOOK-FOR-BOOK-RECORD.
000140
000150     MOVE "N" TO W-FOUND-BOOK-RECORD.
000160     SET BOOK-TABLE-NDX TO 1.
000170     SEARCH BOOK-TABLE-ENTRY
000180        AT END
000190           MOVE "N" TO W-FOUND-BOOK-RECORD
000200        WHEN T-BOOK-ID (BOOK-TABLE-NDX) = WK-SEARCH-BOOK-ID
000210           MOVE "Y" TO W-FOUND-BOOK-RECORD.
000220*----------------------------------------------------------------

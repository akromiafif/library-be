000010*----------------------------------------------------------------
000020*    SLLNTRAN.CBL
000030*    FILE-CONTROL ENTRY FOR TODAY'S BORROW/RETURN TRANSACTION
000040*    FILE.  ONE RECORD PER COUNTER-DESK REQUEST, BUILT BY THE
000050*    ON-LINE FRONT END AND HANDED TO THE NIGHT RUN.
000060*----------------------------------------------------------------
000070     SELECT LOAN-TRAN-FILE
000080            ASSIGN TO "LOANTRAN"
000090            ORGANIZATION IS LINE SEQUENTIAL.

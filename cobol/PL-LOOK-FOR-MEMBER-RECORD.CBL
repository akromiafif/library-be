000010*----------------------------------------------------------------
000020*    PL-LOOK-FOR-MEMBER-RECORD.CBL
000030*    SEARCHES THE IN-MEMORY MEMBER-TABLE (WSTABLES.CBL) FOR
000040*    WK-SEARCH-MEMBER-ID.
000050*
000060*    ENTRY:  MOVE THE MEMBER ID TO WK-SEARCH-MEMBER-ID, THEN
000070*            PERFORM LOOK-FOR-MEMBER-RECORD.
000080*    EXIT :  FOUND-MEMBER-RECORD AND MEMBER-TABLE-NDX POSITIONED
000090*            ON THE MATCHING ENTRY IF FOUND.
000100*----------------------------------------------------------------
000110 LOOK-FOR-MEMBER-RECORD.
000120
000130     MOVE "N" TO W-FOUND-MEMBER-RECORD.
000140     SET MEMBER-TABLE-NDX TO 1.
000150     SEARCH MEMBER-TABLE-ENTRY
000160        AT END
000170           MOVE "N" TO W-FOUND-MEMBER-RECORD
000180        WHEN T-MEMBER-ID (MEMBER-TABLE-NDX) = WK-SEARCH-MEMBER-ID
000190           MOVE "Y" TO W-FOUND-MEMBER-RECORD.
000200*----------------------------------------------------------------

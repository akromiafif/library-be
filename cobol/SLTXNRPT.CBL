000010*----------------------------------------------------------------
000020*    SLTXNRPT.CBL
000030*    FILE-CONTROL ENTRY FOR THE DAILY LOAN-POSTING AUDIT REPORT
000040*    PRODUCED BY POST-LOAN-TRANSACTIONS.
000050*----------------------------------------------------------------
000060     SELECT TRAN-RPT-FILE
000070            ASSIGN TO "TRANRPT"
000080            ORGANIZATION IS LINE SEQUENTIAL.

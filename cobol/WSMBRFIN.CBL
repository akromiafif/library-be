000010*----------------------------------------------------------------
000020*    WSMBRFIN.CBL
000030*    WORKING-STORAGE TO BE USED BY PL-MEMBER-FINE-TOTAL.CBL.
000040*
000050*    Value received from the calling paragraph:
000060*       MFT-MEMBER-ID     ---  member whose fines are to be summed
000070*
000080*    Value returned to the calling paragraph:
000090*       MFT-FINE-TOTAL    ---  S9(7)V99, sum across all loan
000100*                              records for that member, open and
000110*                              closed alike
000120*----------------------------------------------------------------
000130     77 MFT-MEMBER-ID                  PIC 9(9).
000140     77 MFT-FINE-TOTAL                 PIC S9(7)V99.

000010*----------------------------------------------------------------
000020*    PL-LOOK-FOR-LOAN-RECORD.CBL
000030*    SEARCHES THE IN-MEMORY LOAN-TABLE (WSTABLES.CBL) FOR
000040*    WK-SEARCH-LOAN-ID.  RECORDS FLAGGED T-LOAN-IS-DELETED ARE
000050*    SKIPPED - THEY WERE REMOVED BY LOAN-MAINTENANCE BUT ARE
000060*    LEFT IN PLACE IN THE TABLE UNTIL THE LEDGER IS REWRITTEN.
000070*
000080*    ENTRY:  MOVE THE LOAN ID TO WK-SEARCH-LOAN-ID, THEN
000090*            PERFORM LOOK-FOR-LOAN-RECORD.
000100*    EXIT :  FOUND-LOAN-RECORD AND LOAN-TABLE-NDX POSITIONED ON
000110*            THE MATCHING ENTRY IF FOUND.
000120*----------------------------------------------------------------
000130 LOOK-FOR-LOAN-RECORD.
000140
000150     MOVE "N" TO W-FOUND-LOAN-RECORD.
000160     SET LOAN-TABLE-NDX TO 1.
000170     SEARCH LOAN-TABLE-ENTRY
000180        AT END
000190           MOVE "N" TO W-FOUND-LOAN-RECORD
000200        WHEN T-LOAN-ID (LOAN-TABLE-NDX) = WK-SEARCH-LOAN-ID
000210              AND NOT T-LOAN-IS-DELETED (LOAN-TABLE-NDX)
000220           MOVE "Y" TO W-FOUND-LOAN-RECORD.
000230*----------------------------------------------------------------

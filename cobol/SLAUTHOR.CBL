000010*----------------------------------------------------------------
000020*    SLAUTHOR.CBL
000030*    FILE-CONTROL ENTRY FOR THE AUTHOR MASTER FILE.
000040*    AUTHOR MASTER IS READ COMPLETE AND HELD IN THE AUTHOR-TABLE
000050*    (SEE WSTABLES.CBL) FOR THE DURATION OF THE RUN.  NO KEYED
000060*    OR RANDOM ACCESS IS PERFORMED AGAINST THIS FILE.
000070*----------------------------------------------------------------
000080     SELECT AUTHOR-FILE
000090            ASSIGN TO "AUTHMSTR"
000100            ORGANIZATION IS LINE SEQUENTIAL.

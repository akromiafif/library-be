000010*----------------------------------------------------------------
000020*    PLDTCALC.CBL
000030*    SHARED DATE-DIFFERENCE PARAGRAPHS.  COPY "wsdate.cbl" MUST
000040*    ALREADY HAVE BEEN COPIED INTO WORKING-STORAGE BEFORE THIS
000050*    MEMBER IS COPIED INTO THE PROCEDURE DIVISION.
000060*
000070*    ENTRY:  MOVE THE TWO CCYYMMDD DATES INTO DTC-EARLY-DATE AND
000080*            DTC-LATE-DATE, THEN PERFORM DAYS-BETWEEN-DATES.
000090*    EXIT :  DTC-DAYS-BETWEEN HOLDS THE WHOLE DAYS BETWEEN THEM.
000100*
000110*    1999-02-11 RJP  TKT#0231 - WRITTEN FOR THE OVERDUE-FINE
000120*                    CONVERSION.  THE CIVIL-TO-JULIAN FORMULA
000130*                    BELOW IS THE ONE OUT OF THE PROGRAMMER'S
000140*                    HANDBOOK - IT ACCOUNTS FOR LEAP YEARS ON
000150*                    ITS OWN, SO THERE IS NO SEPARATE LEAP-YEAR
000160*                    PARAGRAPH TO MAINTAIN.
000170*----------------------------------------------------------------
000180 DAYS-BETWEEN-DATES.
000190
000200     MOVE DTC-EARLY-DATE TO DTC-EARLY-DATE-8.
000210     MOVE DTC-LATE-DATE  TO DTC-LATE-DATE-8.
000220
000230     MOVE DTC-EARLY-CCYY TO DTC-WORK-CCYY.
000240     MOVE DTC-EARLY-MM   TO DTC-WORK-MM.
000250     MOVE DTC-EARLY-DD   TO DTC-WORK-DD.
000260     PERFORM CALCULATE-JULIAN-DAY-NUMBER.
000270     MOVE DTC-JULIAN-RESULT TO DTC-JULIAN-EARLY.
000280
000290     MOVE DTC-LATE-CCYY TO DTC-WORK-CCYY.
000300     MOVE DTC-LATE-MM   TO DTC-WORK-MM.
000310     MOVE DTC-LATE-DD   TO DTC-WORK-DD.
000320     PERFORM CALCULATE-JULIAN-DAY-NUMBER.
000330     MOVE DTC-JULIAN-RESULT TO DTC-JULIAN-LATE.
000340
000350     COMPUTE DTC-DAYS-BETWEEN = DTC-JULIAN-LATE - DTC-JULIAN-EARLY.
000360*----------------------------------------------------------------
000370
000380 CALCULATE-JULIAN-DAY-NUMBER.
000390
000400*    a = (14 - month) INTEGER-DIVIDED BY 12
000410     IF DTC-WORK-MM < 3
000420        MOVE 1 TO DTC-CALC-A
000430     ELSE
000440        MOVE 0 TO DTC-CALC-A.
000450
000460*    y = year + 4800 - a         m = month + 12a - 3
000470     COMPUTE DTC-CALC-Y = DTC-WORK-CCYY + 4800 - DTC-CALC-A.
000480     COMPUTE DTC-CALC-M = DTC-WORK-MM + (12 * DTC-CALC-A) - 3.
000490
000500*    term1 = (153m + 2) INTEGER-DIVIDED BY 5
000510     DIVIDE (153 * DTC-CALC-M) + 2 BY 5
000520             GIVING DTC-CALC-QUOTIENT
000530             REMAINDER DTC-CALC-REMAINDER.
000540     MOVE DTC-CALC-QUOTIENT TO DTC-CALC-TERM1.
000550
000560*    term2 = y/4 INTEGER-DIVIDED - y/100 INTEGER-DIVIDED
000570*            + y/400 INTEGER-DIVIDED
000580     DIVIDE DTC-CALC-Y BY 4
000590             GIVING DTC-CALC-QUOTIENT
000600             REMAINDER DTC-CALC-REMAINDER.
000610     MOVE DTC-CALC-QUOTIENT TO DTC-CALC-TERM2.
000620
000630     DIVIDE DTC-CALC-Y BY 100
000640             GIVING DTC-CALC-QUOTIENT
000650             REMAINDER DTC-CALC-REMAINDER.
000660     SUBTRACT DTC-CALC-QUOTIENT FROM DTC-CALC-TERM2.
000670
000680     DIVIDE DTC-CALC-Y BY 400
000690             GIVING DTC-CALC-QUOTIENT
000700             REMAINDER DTC-CALC-REMAINDER.
000710     ADD DTC-CALC-QUOTIENT TO DTC-CALC-TERM2.
000720
000730*    JDN = day + term1 + 365y + term2 - 32045
000740     COMPUTE DTC-JULIAN-RESULT =
000750             DTC-WORK-DD + DTC-CALC-TERM1 + (365 * DTC-CALC-Y)
000760             + DTC-CALC-TERM2 - 32045.
000770*----------------------------------------------------------------
000780*    ADD-DAYS-TO-DATE
000790*    ADDS DTC-ADD-DAYS (SIGNED) TO DTC-BASE-DATE AND RETURNS THE
000800*    RESULT IN DTC-RESULT-DATE.  USED TO DEFAULT A LOAN DUE DATE
000810*    TO THE BORROW DATE PLUS THE STANDARD LOAN PERIOD.
000820*
000830*    ENTRY:  MOVE DTC-BASE-DATE AND DTC-ADD-DAYS, THEN PERFORM
000840*            ADD-DAYS-TO-DATE.
000850*    EXIT :  DTC-RESULT-DATE.
000860*
000870*    1999-03-30 RJP  TKT#0244 - WRITTEN SO THE DEFAULT-DUE-DATE
000880*                    RULE DOES NOT NEED A MONTH-LENGTH TABLE.
000890*----------------------------------------------------------------
000900 ADD-DAYS-TO-DATE.
000910
000920     MOVE DTC-BASE-DATE  TO DTC-EARLY-DATE-8.
000930     MOVE DTC-EARLY-CCYY TO DTC-WORK-CCYY.
000940     MOVE DTC-EARLY-MM   TO DTC-WORK-MM.
000950     MOVE DTC-EARLY-DD   TO DTC-WORK-DD.
000960     PERFORM CALCULATE-JULIAN-DAY-NUMBER.
000970     MOVE DTC-JULIAN-RESULT TO DTC-BASE-JULIAN.
000980
000990     COMPUTE DTC-TARGET-JULIAN = DTC-BASE-JULIAN + DTC-ADD-DAYS.
001000     PERFORM CONVERT-JULIAN-TO-CIVIL.
001010
001020     MOVE DTC-RESULT-DATE-8 TO DTC-RESULT-DATE.
001030*----------------------------------------------------------------
001040
001050 CONVERT-JULIAN-TO-CIVIL.
001060
001070*    STANDARD JULIAN-DAY-NUMBER TO CIVIL-DATE INVERSE -
001080*    FLIEGEL AND VAN FLANDERN, USING DIVIDE ... GIVING FOR EVERY
001090*    INTEGER-DIVISION TERM THE SAME AS THE FORWARD FORMULA ABOVE.
001100
001110     COMPUTE DTC-INV-L = DTC-TARGET-JULIAN + 68569.
001120
001130     DIVIDE DTC-INV-L BY 146097
001140             GIVING DTC-CALC-QUOTIENT
001150             REMAINDER DTC-CALC-REMAINDER.
001160     MOVE DTC-CALC-QUOTIENT TO DTC-INV-N.
001170
001180     DIVIDE (146097 * DTC-INV-N) + 3 BY 4
001190             GIVING DTC-CALC-QUOTIENT
001200             REMAINDER DTC-CALC-REMAINDER.
001210     SUBTRACT DTC-CALC-QUOTIENT FROM DTC-INV-L.
001220
001230     DIVIDE 4000 * (DTC-INV-L + 1) BY 1461001
001240             GIVING DTC-CALC-QUOTIENT
001250             REMAINDER DTC-CALC-REMAINDER.
001260     MOVE DTC-CALC-QUOTIENT TO DTC-INV-I.
001270
001280     DIVIDE 1461 * DTC-INV-I BY 4
001290             GIVING DTC-CALC-QUOTIENT
001300             REMAINDER DTC-CALC-REMAINDER.
001310     SUBTRACT DTC-CALC-QUOTIENT FROM DTC-INV-L.
001320     ADD 31 TO DTC-INV-L.
001330
001340     DIVIDE 80 * DTC-INV-L BY 2447
001350             GIVING DTC-CALC-QUOTIENT
001360             REMAINDER DTC-CALC-REMAINDER.
001370     MOVE DTC-CALC-QUOTIENT TO DTC-INV-J.
001380
001390     DIVIDE 2447 * DTC-INV-J BY 80
001400             GIVING DTC-CALC-QUOTIENT
001410             REMAINDER DTC-CALC-REMAINDER.
001420     COMPUTE DTC-RESULT-DD = DTC-INV-L - DTC-CALC-QUOTIENT.
001430
001440     DIVIDE DTC-INV-J BY 11
001450             GIVING DTC-CALC-QUOTIENT
001460             REMAINDER DTC-CALC-REMAINDER.
001470     MOVE DTC-CALC-QUOTIENT TO DTC-INV-L.
001480
001490     COMPUTE DTC-RESULT-MM = DTC-INV-J + 2 - (12 * DTC-INV-L).
001500     COMPUTE DTC-RESULT-CCYY =
001510             (100 * (DTC-INV-N - 49)) + DTC-INV-I + DTC-INV-L.
001520*----------------------------------------------------------------

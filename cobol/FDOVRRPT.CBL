000010*----------------------------------------------------------------
000020*    FDOVRRPT.CBL
000030*    PRINT-LINE LAYOUT OF THE OVERDUE-SWEEP REPORT.
000040*----------------------------------------------------------------
000050     FD OVERDUE-RPT-FILE
000060        LABEL RECORDS ARE OMITTED.
000070     01 OVERDUE-RPT-RECORD               PIC X(132).

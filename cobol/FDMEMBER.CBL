000010*----------------------------------------------------------------
000020*    FDMEMBER.CBL
000030*    RECORD LAYOUT OF THE MEMBER MASTER FILE.
000040*----------------------------------------------------------------
000050     FD MEMBER-FILE
000060        LABEL RECORDS ARE STANDARD.
000070     01 MEMBER-RECORD.
000080        05 MEMBER-ID                    PIC 9(09).
000090        05 MEMBER-NAME                  PIC X(100).
000100        05 MEMBER-EMAIL                 PIC X(100).
000110        05 MEMBER-PHONE                 PIC X(020).
000120        05 MEMBER-ADDRESS               PIC X(200).
000130        05 MEMBER-STATUS                PIC X(008).
000140           88 MEMBER-IS-ACTIVE          VALUE "ACTIVE  ".
000150           88 MEMBER-IS-INACTIVE        VALUE "INACTIVE".
000160           88 MEMBER-IS-SUSPENDED       VALUE "SUSPENDE".
000170        05 FILLER                       PIC X(010).

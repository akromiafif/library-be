000010*----------------------------------------------------------------
000020*    FDLNMTXN.CBL
000030*    RECORD LAYOUT OF THE LOAN-MAINTENANCE TRANSACTION FILE.
000040*    LMT-ACTION "U" IS A FIELD-LEVEL UPDATE - ONLY THE FIELDS
000050*    WHOSE LMT-xxxx-PRESENT SWITCH IS "Y" ARE APPLIED TO THE
000060*    LOAN RECORD.  LMT-ACTION "D" IS A DELETE.
000070*----------------------------------------------------------------
000080     FD LOAN-MAINT-FILE
000090        LABEL RECORDS ARE STANDARD.
000100     01 LOAN-MAINT-RECORD.
000110        05 LMT-LOAN-ID                  PIC 9(09).
000120        05 LMT-ACTION                   PIC X(01).
000130           88 LMT-IS-UPDATE             VALUE "U".
000140           88 LMT-IS-DELETE             VALUE "D".
000150        05 LMT-BORROW-DATE-PRESENT      PIC X(01).
000160           88 LMT-BORROW-DATE-SUPPLIED  VALUE "Y".
000170        05 LMT-BORROW-DATE              PIC 9(08).
000180        05 LMT-DUE-DATE-PRESENT         PIC X(01).
000190           88 LMT-DUE-DATE-SUPPLIED     VALUE "Y".
000200        05 LMT-DUE-DATE                 PIC 9(08).
000210        05 LMT-RETURN-DATE-PRESENT      PIC X(01).
000220           88 LMT-RETURN-DATE-SUPPLIED  VALUE "Y".
000230        05 LMT-RETURN-DATE              PIC 9(08).
000240        05 LMT-STATUS-PRESENT           PIC X(01).
000250           88 LMT-STATUS-SUPPLIED       VALUE "Y".
000260        05 LMT-STATUS                   PIC X(09).
000270        05 LMT-FINE-PRESENT             PIC X(01).
000280           88 LMT-FINE-SUPPLIED         VALUE "Y".
000290        05 LMT-FINE-AMOUNT              PIC S9(7)V99.
000300        05 LMT-NOTES-PRESENT            PIC X(01).
000310           88 LMT-NOTES-SUPPLIED        VALUE "Y".
000320        05 LMT-NOTES                    PIC X(500).
000330        05 FILLER                       PIC X(010).

000010*----------------------------------------------------------------
000020*    WSNEWLN.CBL
000030*    WORKING-STORAGE TO BE USED BY ADD-NEW-LOAN.CBL.
000040*----------------------------------------------------------------
000050     77 NEW-BOOK-ID                    PIC 9(9).
000060     77 NEW-MEMBER-ID                  PIC 9(9).
000070     77 NEW-BORROW-DATE                PIC 9(8).
000080     77 NEW-DUE-DATE                   PIC 9(8).
000090     77 NEW-LOAN-ID                    PIC 9(9).

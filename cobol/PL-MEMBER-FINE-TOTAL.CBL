000010*----------------------------------------------------------------
000020*    PL-MEMBER-FINE-TOTAL.CBL
000030*    SUMS LOAN-FINE-AMOUNT ACROSS EVERY LOAN-TABLE ENTRY FOR ONE
000040*    MEMBER (OPEN AND CLOSED LOANS ALIKE) - USED AS THE
000050*    BORROWING-ELIGIBILITY OUTSTANDING-FINES GATE.
000060*
000070*    ENTRY:  MOVE MFT-MEMBER-ID, THEN PERFORM TOTAL-MEMBER-FINES.
000080*    EXIT :  MFT-FINE-TOTAL.
000090*
000100*    1999-02-11 RJP  TKT#0231 - WRITTEN FOR THE OVERDUE-FINE
000110*                    CONVERSION.
000120*----------------------------------------------------------------
000130 TOTAL-MEMBER-FINES.
000140
000150     MOVE ZERO TO MFT-FINE-TOTAL.
000160     PERFORM ADD-ONE-LOAN-FINE
000170             VARYING LOAN-TABLE-NDX FROM 1 BY 1
000180             UNTIL LOAN-TABLE-NDX > W-LOAN-TABLE-COUNT.
000190*----------------------------------------------------------------
000200
000210 ADD-ONE-LOAN-FINE.
000220
000230     IF T-LOAN-MEMBER-ID (LOAN-TABLE-NDX) = MFT-MEMBER-ID
000240        AND NOT T-LOAN-IS-DELETED (LOAN-TABLE-NDX)
000250        ADD T-LOAN-FINE-AMOUNT (LOAN-TABLE-NDX) TO MFT-FINE-TOTAL.
000260*----------------------------------------------------------------

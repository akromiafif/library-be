000010*----------------------------------------------------------------
000020*    FDLNTRAN.CBL
000030*    RECORD LAYOUT OF THE BORROW/RETURN TRANSACTION FILE.
000040*    LNT-TYPE "B" CARRIES A BORROW REQUEST, THE FIELDS OF
000050*    LNT-BORROW-DATA APPLY.  LNT-TYPE "R" CARRIES A RETURN
000060*    REQUEST, THE FIELDS OF LNT-RETURN-DATA APPLY.  THE TWO
000070*    VIEWS SHARE THE SAME BYTES - ONLY ONE IS EVER MEANINGFUL
000080*    ON A GIVEN RECORD.
000090*----------------------------------------------------------------
000100     FD LOAN-TRAN-FILE
000110        LABEL RECORDS ARE STANDARD.
000120     01 LOAN-TRAN-RECORD.
000130        05 LNT-TYPE                     PIC X(01).
000140           88 LNT-IS-BORROW             VALUE "B".
000150           88 LNT-IS-RETURN             VALUE "R".
000160        05 LNT-BODY                     PIC X(040).
000170     01 LNT-BORROW-DATA REDEFINES LOAN-TRAN-RECORD.
000180        05 FILLER                       PIC X(01).
000190        05 LNT-BORROW-BOOK-ID           PIC 9(09).
000200        05 LNT-BORROW-MEMBER-ID         PIC 9(09).
000210        05 LNT-BORROW-DATE-OVERRIDE     PIC 9(08).
000220        05 LNT-BORROW-DUE-OVERRIDE      PIC 9(08).
000230        05 FILLER                       PIC X(06).
000240     01 LNT-RETURN-DATA REDEFINES LOAN-TRAN-RECORD.
000250        05 FILLER                       PIC X(01).
000260        05 LNT-RETURN-LOAN-ID           PIC 9(09).
000270        05 LNT-RETURN-DATE-OVERRIDE     PIC 9(08).
000280        05 FILLER                       PIC X(23).
000290        05 FILLER                       PIC X(010).

000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID. LIBRARY-DAILY-CYCLE.
000030 AUTHOR. R J PELLETIER.
000040 INSTALLATION. MIDSTATE COUNTY LIBRARY SYSTEM - DATA PROCESSING.
000050 DATE-WRITTEN. 03/12/1990.
000060 DATE-COMPILED.
000070 SECURITY. UNCLASSIFIED - INTERNAL BATCH USE ONLY.
000080*----------------------------------------------------------------
000090*    C H A N G E   L O G
000100*
000110*    DATE       PGMR   TICKET    DESCRIPTION
000120*    ---------  -----  --------  ----------------------------
000130*    03/12/90   RJP    --        ORIGINAL CODING - NIGHTLY
000140*                                DRIVER FOR THE BOOK-LOAN LEDGER
000150*                                CONVERSION, BUILT OFF THE OLD
000160*                                ACCOUNTS-PAYABLE MENU DRIVER.
000170*    03/12/90   RJP    --        REPLACED THE OLD MAIN-MENU LOOP
000180*                                WITH A FIXED THREE-STEP CALL
000190*                                SEQUENCE - THIS RUN HAS NO
000200*                                OPERATOR AT A TERMINAL.
000210*    09/08/91   DLH    TKT#0064  ADDED RUN-DATE BANNER TO THE
000220*                                TOP AND BOTTOM OF THE JOB LOG.
000260*    11/03/98   SMK    TKT#0198  Y2K - GET-RUN-DATE NOW WINDOWS
000270*                                THE 2-DIGIT YEAR RETURNED BY
000280*                                ACCEPT FROM DATE (SEE
000290*                                PLGENRL.CBL).
000300*    02/11/99   RJP    TKT#0231  RENAMED STEP PROGRAMS TO THEIR
000310*                                FINAL NAMES FOR THE OVERDUE-FINE
000320*                                CONVERSION CUTOVER.
000330*    07/22/99   CJP    TKT#0249  ABEND-THE-RUN NOW USED IF A
000340*                                STEP RETURNS A NON-ZERO STATUS.
000341*    01/14/00   RJP    TKT#0266  STEPS 010-030 RUN AS A SINGLE
000342*                                PERFORM...THRU RANGE SO A FAILED
000343*                                STEP FALLS THROUGH TO THE ABEND
000344*                                CHECK.  ALSO DROPPED THE OLD
000345*                                TKT#0102 MAINTENANCE-FILE-PRESENT
000346*                                SWITCH - IT WAS NEVER WIRED TO
000347*                                THE CALL, AND LOAN-MAINTENANCE
000348*                                ALREADY CHECKS ITS OWN FILE STATUS.
000350*----------------------------------------------------------------
000360 ENVIRONMENT DIVISION.
000370 CONFIGURATION SECTION.
000380 SPECIAL-NAMES.
000390     C01 IS TOP-OF-FORM
000400     CLASS LIBRARY-ALPHA IS "A" THRU "Z", "a" THRU "z"
000410     UPSI-0 IS FORCE-FULL-CYCLE-SWITCH.
000420 DATA DIVISION.
000430 WORKING-STORAGE SECTION.
000440
000450     COPY "WSCTLSW.CBL".
000460
000470     01 W-STEP-RETURN-CODE           PIC S9(4) COMP.
000480        88 STEP-COMPLETED-OK         VALUE ZERO.
000490
000514*    RUN-DATE BROKEN OUT FOR THE START/END BANNER - TKT#0064.
000516     01 W-BANNER-RUN-DATE            PIC 9(8).
000518     01 FILLER REDEFINES W-BANNER-RUN-DATE.
000519        05 W-BANNER-RUN-CCYY         PIC 9(4).
000520        05 W-BANNER-RUN-MM           PIC 9(2).
000521        05 W-BANNER-RUN-DD           PIC 9(2).
000522*----------------------------------------------------------------
000530 PROCEDURE DIVISION.
000540
000550 MAIN-CONTROL.
000560
000570     PERFORM GET-RUN-DATE.
000575     MOVE W-RUN-DATE-8 TO W-BANNER-RUN-DATE.
000580
000590     DISPLAY "LIBRARY-DAILY-CYCLE STARTING - RUN DATE "
000595             W-BANNER-RUN-MM "/" W-BANNER-RUN-DD "/"
000598             W-BANNER-RUN-CCYY.
000610
000620     PERFORM STEP-010-POST-TRANSACTIONS THRU STEP-030-EXIT.
000650
000660     DISPLAY "LIBRARY-DAILY-CYCLE COMPLETE - RUN DATE "
000665             W-BANNER-RUN-MM "/" W-BANNER-RUN-DD "/"
000668             W-BANNER-RUN-CCYY.
000680
000690     STOP RUN.
000700*----------------------------------------------------------------
000710
000712*    STEP-010 THRU STEP-030-EXIT IS ONE PERFORM RANGE - A STEP
000714*    THAT FAILS DROPS STRAIGHT TO STEP-030-EXIT WITH GO TO AND
000716*    THE REMAINING STEPS NEVER RUN. SEE TKT#0266.
000720 STEP-010-POST-TRANSACTIONS.
000730
000740     DISPLAY "STEP 010 - POSTING TODAY'S BORROW/RETURN "
000750             "TRANSACTIONS".
000760     CALL "POST-LOAN-TRANSACTIONS".
000765     MOVE RETURN-CODE TO W-STEP-RETURN-CODE.
000770
000780     IF NOT STEP-COMPLETED-OK
000790        MOVE "STEP 010 POST-LOAN-TRANSACTIONS FAILED"
000800                                          TO ABEND-MESSAGE
000805        GO TO STEP-030-EXIT.
000820*----------------------------------------------------------------
000830
000840 STEP-020-OVERDUE-SWEEP.
000850
000860     DISPLAY "STEP 020 - RUNNING THE OVERDUE SWEEP".
000870     CALL "OVERDUE-SWEEP".
000875     MOVE RETURN-CODE TO W-STEP-RETURN-CODE.
000880
000890     IF NOT STEP-COMPLETED-OK
000900        MOVE "STEP 020 OVERDUE-SWEEP FAILED" TO ABEND-MESSAGE
000905        GO TO STEP-030-EXIT.
000920*----------------------------------------------------------------
000930
000940 STEP-030-LOAN-MAINTENANCE.
000950
000960     DISPLAY "STEP 030 - APPLYING LOAN-MAINTENANCE "
000970             "TRANSACTIONS".
000980     CALL "LOAN-MAINTENANCE".
000985     MOVE RETURN-CODE TO W-STEP-RETURN-CODE.
000990
001000     IF NOT STEP-COMPLETED-OK
001010        MOVE "STEP 030 LOAN-MAINTENANCE FAILED" TO ABEND-MESSAGE.
001015*----------------------------------------------------------------
001020
001022 STEP-030-EXIT.
001024
001026     IF NOT STEP-COMPLETED-OK
001028        PERFORM ABEND-THE-RUN.
001030*----------------------------------------------------------------
001040
001050 COPY "PLGENRL.CBL".
001060*----------------------------------------------------------------

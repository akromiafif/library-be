000010*----------------------------------------------------------------
000020*    FDAUTHOR.CBL
000030*    RECORD LAYOUT OF THE AUTHOR MASTER FILE.
000040*----------------------------------------------------------------
000050     FD AUTHOR-FILE
000060        LABEL RECORDS ARE STANDARD.
000070     01 AUTHOR-RECORD.
000080        05 AUTHOR-ID                    PIC 9(09).
000090        05 AUTHOR-NAME                  PIC X(100).
000100        05 AUTHOR-BIOGRAPHY             PIC X(500).
000110        05 AUTHOR-BIRTH-YEAR             PIC 9(04).
000120        05 AUTHOR-NATIONALITY           PIC X(050).
000130        05 FILLER                       PIC X(010).

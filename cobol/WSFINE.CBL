000010*----------------------------------------------------------------
000020*    WSFINE.CBL
000030*    WORKING-STORAGE TO BE USED BY PLFINECALC.CBL.
000040*
000050*    Values received from the calling paragraph:
000060*       FIN-DUE-DATE     ---  LOAN-DUE-DATE, CCYYMMDD
000070*       FIN-AS-OF-DATE   ---  return date or run date, CCYYMMDD,
000080*                             ZERO IF THE LOAN HAS NOT BEEN
000090*                             RETURNED YET (NOT USED BY THE SWEEP)
000100*
000110*    Value returned to the calling paragraph:
000120*       FIN-FINE-AMOUNT  ---  S9(7)V99, never negative
000130*----------------------------------------------------------------
000140     77 FIN-DUE-DATE                   PIC 9(8).
000150     77 FIN-AS-OF-DATE                 PIC 9(8).
000160     77 FIN-DAYS-OVERDUE               PIC S9(7) COMP.
000170     77 FIN-CHARGEABLE-DAYS            PIC S9(7) COMP.
000180     77 FIN-FINE-AMOUNT                PIC S9(7)V99.
000190
000200* ---------- Business rule constants (TKT#0231)
000210     77 FIN-GRACE-PERIOD-DAYS          PIC 9(2) COMP VALUE 1.
000220     77 FIN-PER-DAY-RATE               PIC 9(3)V99 VALUE 1.00.

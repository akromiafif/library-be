000010*----------------------------------------------------------------
000020*    ADD-NEW-LOAN.CBL
000030*    APPENDS A NEW ENTRY TO THE IN-MEMORY LOAN-TABLE FOR A
000040*    BORROW REQUEST THAT PASSED ELIGIBILITY.  THE NEXT LOAN-ID
000050*    IS ASSIGNED FROM W-HIGHEST-LOAN-ID + 1 (SEE WSTABLES.CBL),
000060*    MUCH THE SAME WAY THE OLD CONTROL-FILE USED TO HAND OUT
000070*    THE NEXT VOUCHER NUMBER.
000080*
000090*    ENTRY:  MOVE NEW-BOOK-ID, NEW-MEMBER-ID, NEW-BORROW-DATE
000100*            AND NEW-DUE-DATE, THEN PERFORM ADD-NEW-LOAN-ENTRY.
000110*    EXIT :  NEW-LOAN-ID HOLDS THE ASSIGNED LOAN NUMBER.
000120*----------------------------------------------------------------
000130 ADD-NEW-LOAN-ENTRY.
000140
000150     ADD 1 TO W-HIGHEST-LOAN-ID.
000160     ADD 1 TO W-LOAN-TABLE-COUNT.
000170     SET LOAN-TABLE-NDX TO W-LOAN-TABLE-COUNT.
000180
000190     MOVE W-HIGHEST-LOAN-ID   TO NEW-LOAN-ID.
000200     MOVE W-HIGHEST-LOAN-ID   TO T-LOAN-ID (LOAN-TABLE-NDX).
000210     MOVE NEW-BOOK-ID         TO T-LOAN-BOOK-ID (LOAN-TABLE-NDX).
000220     MOVE NEW-MEMBER-ID       TO T-LOAN-MEMBER-ID (LOAN-TABLE-NDX).
000230     MOVE NEW-BORROW-DATE     TO T-LOAN-BORROW-DATE (LOAN-TABLE-NDX).
000240     MOVE NEW-DUE-DATE        TO T-LOAN-DUE-DATE (LOAN-TABLE-NDX).
000250     MOVE ZERO                TO T-LOAN-RETURN-DATE (LOAN-TABLE-NDX).
000260     MOVE "BORROWED "         TO T-LOAN-STATUS (LOAN-TABLE-NDX).
000270     MOVE ZERO                TO T-LOAN-FINE-AMOUNT (LOAN-TABLE-NDX).
000280     MOVE SPACES              TO T-LOAN-NOTES (LOAN-TABLE-NDX).
000290     MOVE "N"                 TO T-LOAN-DELETED (LOAN-TABLE-NDX).
000300*----------------------------------------------------------------

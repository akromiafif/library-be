000010*----------------------------------------------------------------
000020*    SLLOAN.CBL
000030*    FILE-CONTROL ENTRY FOR THE BORROWED-BOOK LOAN LEDGER.
000040*    LEDGER IS READ COMPLETE INTO THE LOAN-TABLE (SEE
000050*    WSTABLES.CBL) AT THE START OF EVERY RUN AND THE WHOLE
000060*    TABLE IS WRITTEN BACK OUT AT CLOSE TIME - THIS IS A
000070*    REWRITE-THE-WORLD LEDGER, NOT A KEYED FILE.
000080*----------------------------------------------------------------
000090     SELECT LOAN-FILE
000100            ASSIGN TO "LOANLDGR"
000110            ORGANIZATION IS LINE SEQUENTIAL.

000010*----------------------------------------------------------------
000020*    FDLOAN.CBL
000030*    RECORD LAYOUT OF THE BORROWED-BOOK LOAN LEDGER.
000040*----------------------------------------------------------------
000050     FD LOAN-FILE
000060        LABEL RECORDS ARE STANDARD.
000070     01 LOAN-RECORD.
000080        05 LOAN-ID                      PIC 9(09).
000090        05 LOAN-BOOK-ID                 PIC 9(09).
000100        05 LOAN-MEMBER-ID               PIC 9(09).
000110        05 LOAN-BORROW-DATE             PIC 9(08).
000120        05 FILLER REDEFINES LOAN-BORROW-DATE.
000130           10 LOAN-BORROW-DATE-CCYY     PIC 9(04).
000140           10 LOAN-BORROW-DATE-MM       PIC 9(02).
000150           10 LOAN-BORROW-DATE-DD       PIC 9(02).
000160        05 LOAN-DUE-DATE                PIC 9(08).
000170        05 FILLER REDEFINES LOAN-DUE-DATE.
000180           10 LOAN-DUE-DATE-CCYY        PIC 9(04).
000190           10 LOAN-DUE-DATE-MM          PIC 9(02).
000200           10 LOAN-DUE-DATE-DD          PIC 9(02).
000210        05 LOAN-RETURN-DATE             PIC 9(08).
000220        05 FILLER REDEFINES LOAN-RETURN-DATE.
000230           10 LOAN-RETURN-DATE-CCYY     PIC 9(04).
000240           10 LOAN-RETURN-DATE-MM       PIC 9(02).
000250           10 LOAN-RETURN-DATE-DD       PIC 9(02).
000260        05 LOAN-STATUS                  PIC X(09).
000270           88 LOAN-IS-BORROWED          VALUE "BORROWED ".
000280           88 LOAN-IS-RETURNED          VALUE "RETURNED ".
000290           88 LOAN-IS-OVERDUE           VALUE "OVERDUE  ".
000300        05 LOAN-FINE-AMOUNT             PIC S9(7)V99.
000310        05 LOAN-NOTES                   PIC X(500).
000320        05 FILLER                       PIC X(010).

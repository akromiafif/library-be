000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID. OVERDUE-SWEEP.
000030 AUTHOR. R J PELLETIER.
000040 INSTALLATION. MIDSTATE COUNTY LIBRARY SYSTEM - DATA PROCESSING.
000050 DATE-WRITTEN. 06/19/1990.
000060 DATE-COMPILED.
000070 SECURITY. UNCLASSIFIED - INTERNAL BATCH USE ONLY.
000080*----------------------------------------------------------------
000090*    C H A N G E   L O G
000100*
000110*    DATE       PGMR   TICKET    DESCRIPTION
000120*    ---------  -----  --------  ----------------------------
000130*    06/19/90   RJP    --        ORIGINAL CODING - REBUILT FROM
000140*                                THE OLD DEDUCTIBLES-REPORT
000150*                                MODULE.  SAME PAGE-HEADING AND
000160*                                GRAND-TOTAL SHAPE, WALKING THE
000170*                                LOAN LEDGER INSTEAD OF THE
000180*                                VOUCHER FILE.
000190*    10/02/92   DLH    TKT#0086  ADDED BOOK TITLE AND MEMBER
000200*                                NAME TO THE DETAIL LINE - THE
000210*                                CIRCULATION DESK DID NOT WANT
000220*                                TO LOOK UP BARE ID NUMBERS.
000230*    11/03/98   SMK    TKT#0198  Y2K - SEE PLGENRL.CBL FOR THE
000240*                                RUN-DATE CENTURY WINDOW.
000250*    02/11/99   RJP    TKT#0231  REWRITTEN FOR THE OVERDUE-FINE
000260*                                CONVERSION - THIS RUN NOW SETS
000270*                                LOAN-STATUS TO OVERDUE AND
000280*                                POSTS THE ACCRUED FINE BACK TO
000290*                                THE LEDGER INSTEAD OF JUST
000300*                                PRINTING A LIST.
000310*    07/22/99   CJP    TKT#0249  PROGRAM NOW SETS RETURN-CODE SO
000320*                                THE NIGHTLY DRIVER CAN ABEND THE
000330*                                REST OF THE RUN ON A BAD OPEN.
000340*----------------------------------------------------------------
000350 ENVIRONMENT DIVISION.
000360 CONFIGURATION SECTION.
000370 SPECIAL-NAMES.
000380     C01 IS TOP-OF-FORM
000390     CLASS LIBRARY-ALPHA IS "A" THRU "Z", "a" THRU "z"
000400     UPSI-0 IS FORCE-FULL-CYCLE-SWITCH.
000410 INPUT-OUTPUT SECTION.
000420 FILE-CONTROL.
000430     COPY "SLBOOK.CBL".
000440     COPY "SLMEMBER.CBL".
000450     COPY "SLLOAN.CBL".
000460     COPY "SLOVRRPT.CBL".
000470*----------------------------------------------------------------
000480 DATA DIVISION.
000490 FILE SECTION.
000500     COPY "FDBOOK.CBL".
000510     COPY "FDMEMBER.CBL".
000520     COPY "FDLOAN.CBL".
000530     COPY "FDOVRRPT.CBL".
000540*----------------------------------------------------------------
000550 WORKING-STORAGE SECTION.
000560     COPY "WSTABLES.CBL".
000570     COPY "WSCTLSW.CBL".
000580     COPY "wsdate.cbl".
000590     COPY "WSFINE.CBL".
000600
000610     77 W-SWEPT-COUNT               PIC 9(7) COMP.
000630     77 W-LINE-COUNT                PIC 9(3) COMP.
000640     77 W-PAGE-COUNT                PIC 9(5) COMP.
000650     77 W-GRAND-TOTAL-FINE          PIC S9(9)V99.
000660
000670     01 W-BOOK-TITLE-PRINT          PIC X(30).
000680     01 W-MEMBER-NAME-PRINT         PIC X(25).
000690
000700     01 RPT-HEADING-1.
000710        05 FILLER                   PIC X(10) VALUE SPACES.
000720        05 FILLER                   PIC X(38)
000730              VALUE "MIDSTATE COUNTY LIBRARY SYSTEM".
000740        05 FILLER                   PIC X(15) VALUE "RUN DATE ".
000750        05 RPTH1-RUN-DATE           PIC 9999/99/99.
000760        05 FILLER                   PIC X(4) VALUE "PAGE".
000770        05 RPTH1-PAGE-NO            PIC ZZZZ9.
000780        05 FILLER                   PIC X(56) VALUE SPACES.
000790
000800     01 RPT-HEADING-2.
000810        05 FILLER                   PIC X(10) VALUE SPACES.
000820        05 FILLER                   PIC X(52)
000830              VALUE "OVERDUE LOAN SWEEP REPORT".
000840        05 FILLER                   PIC X(70) VALUE SPACES.
000850
000860     01 RPT-HEADING-3.
000870        05 FILLER                   PIC X(01) VALUE SPACES.
000880        05 FILLER                   PIC X(10) VALUE "LOAN ID   ".
000890        05 FILLER                   PIC X(11) VALUE "BOOK ID    ".
000900        05 FILLER                   PIC X(32) VALUE "BOOK TITLE                     ".
000910        05 FILLER                   PIC X(11) VALUE "MEMBER ID  ".
000920        05 FILLER                   PIC X(27) VALUE "MEMBER NAME               ".
000930        05 FILLER                   PIC X(12) VALUE "DUE DATE    ".
000940        05 FILLER                   PIC X(06) VALUE "DAYS  ".
000950        05 FILLER                   PIC X(12) VALUE "FINE AMOUNT ".
000960
000970     01 RPT-DETAIL-LINE.
000980        05 RPTD-LOAN-ID             PIC ZZZZZZZZ9.
000990        05 FILLER                   PIC X(02) VALUE SPACES.
001000        05 RPTD-BOOK-ID             PIC ZZZZZZZZ9.
001010        05 FILLER                   PIC X(02) VALUE SPACES.
001020        05 RPTD-BOOK-TITLE          PIC X(30).
001030        05 FILLER                   PIC X(02) VALUE SPACES.
001040        05 RPTD-MEMBER-ID           PIC ZZZZZZZZ9.
001050        05 FILLER                   PIC X(02) VALUE SPACES.
001060        05 RPTD-MEMBER-NAME         PIC X(25).
001070        05 FILLER                   PIC X(02) VALUE SPACES.
001080        05 RPTD-DUE-DATE            PIC 9999/99/99.
001090        05 FILLER                   PIC X(02) VALUE SPACES.
001100        05 RPTD-DAYS-OVERDUE        PIC ZZZ9.
001110        05 FILLER                   PIC X(02) VALUE SPACES.
001120        05 RPTD-FINE-AMOUNT         PIC ZZZ,ZZ9.99-.
001130        05 FILLER                   PIC X(11) VALUE SPACES.
001140
001150     01 RPT-TOTAL-LINE.
001160        05 FILLER                   PIC X(10) VALUE SPACES.
001170        05 FILLER                   PIC X(24) VALUE "LOANS SWEPT OVERDUE. .".
001180        05 RPTT-SWEPT-COUNT         PIC ZZZ,ZZ9.
001190        05 FILLER                   PIC X(10) VALUE SPACES.
001200        05 FILLER                   PIC X(24) VALUE "TOTAL FINES ACCRUED. .".
001210        05 RPTT-GRAND-TOTAL         PIC ZZZ,ZZZ,ZZ9.99-.
001220        05 FILLER                   PIC X(41) VALUE SPACES.
001230*----------------------------------------------------------------
001240 PROCEDURE DIVISION.
001250
001260 0000-MAIN-CONTROL.
001270
001280     PERFORM GET-RUN-DATE.
001290     PERFORM 1000-LOAD-MASTERS.
001300     PERFORM 2000-SWEEP-ALL-LOANS.
001310     PERFORM 3000-REWRITE-LOAN-LEDGER.
001320     PERFORM 4900-PRINT-GRAND-TOTAL.
001330     CLOSE OVERDUE-RPT-FILE.
001340
001350     MOVE ZERO TO RETURN-CODE.
001360     EXIT PROGRAM.
001370*----------------------------------------------------------------
001380
001390 1000-LOAD-MASTERS.
001400
001410     PERFORM 1200-LOAD-BOOK-MASTER THRU 1200-EXIT.
001420     PERFORM 1300-LOAD-MEMBER-MASTER.
001430     PERFORM 1400-LOAD-LOAN-LEDGER.
001440*----------------------------------------------------------------
001450
001452*    1200-LOAD-BOOK-MASTER THRU 1200-EXIT IS WALKED WITH GO TO,
001454*    THE OLD SHOP READ-LOOP - NOT A PERFORM UNTIL. SEE TKT#0091.
001460 1200-LOAD-BOOK-MASTER.
001470
001480     OPEN INPUT BOOK-FILE.
001490     MOVE "N" TO W-END-OF-FILE.
001500     MOVE ZERO TO W-BOOK-TABLE-COUNT.
001505     GO TO 1210-READ-BOOK-RECORD.
001540*----------------------------------------------------------------
001542
001560 1210-READ-BOOK-RECORD.
001570
001580     READ BOOK-FILE
001590        AT END GO TO 1200-EXIT.
001595     GO TO 1220-STORE-BOOK-RECORD.
001600*----------------------------------------------------------------
001610
001620 1220-STORE-BOOK-RECORD.
001630
001640     ADD 1 TO W-BOOK-TABLE-COUNT.
001650     SET BOOK-TABLE-NDX TO W-BOOK-TABLE-COUNT.
001660     MOVE BOOK-ID              TO T-BOOK-ID (BOOK-TABLE-NDX).
001670     MOVE BOOK-TITLE           TO T-BOOK-TITLE (BOOK-TABLE-NDX).
001680     MOVE BOOK-CATEGORY        TO T-BOOK-CATEGORY (BOOK-TABLE-NDX).
001690     MOVE BOOK-PUBLISHING-YEAR TO T-BOOK-PUBLISHING-YEAR (BOOK-TABLE-NDX).
001700     MOVE BOOK-ISBN            TO T-BOOK-ISBN (BOOK-TABLE-NDX).
001710     MOVE BOOK-DESCRIPTION     TO T-BOOK-DESCRIPTION (BOOK-TABLE-NDX).
001720     MOVE BOOK-TOTAL-COPIES    TO T-BOOK-TOTAL-COPIES (BOOK-TABLE-NDX).
001730     MOVE BOOK-AVAILABLE-COPIES
001740                               TO T-BOOK-AVAILABLE-COPIES (BOOK-TABLE-NDX).
001750     MOVE BOOK-AUTHOR-ID       TO T-BOOK-AUTHOR-ID (BOOK-TABLE-NDX).
001760     MOVE "N"                  TO T-BOOK-REWRITE-NEEDED (BOOK-TABLE-NDX).
001770     GO TO 1210-READ-BOOK-RECORD.
001780*----------------------------------------------------------------
001785
001788 1200-EXIT.
001789
001790     CLOSE BOOK-FILE.
001792*----------------------------------------------------------------
001795
001800 1300-LOAD-MEMBER-MASTER.
001810
001820     OPEN INPUT MEMBER-FILE.
001830     MOVE "N" TO W-END-OF-FILE.
001840     MOVE ZERO TO W-MEMBER-TABLE-COUNT.
001850     PERFORM 1310-READ-MEMBER-RECORD.
001860     PERFORM 1320-STORE-MEMBER-RECORD UNTIL END-OF-FILE.
001870     CLOSE MEMBER-FILE.
001880*----------------------------------------------------------------
001890
001900 1310-READ-MEMBER-RECORD.
001910
001920     READ MEMBER-FILE
001930        AT END MOVE "Y" TO W-END-OF-FILE.
001940*----------------------------------------------------------------
001950
001960 1320-STORE-MEMBER-RECORD.
001970
001980     ADD 1 TO W-MEMBER-TABLE-COUNT.
001990     SET MEMBER-TABLE-NDX TO W-MEMBER-TABLE-COUNT.
002000     MOVE MEMBER-ID      TO T-MEMBER-ID (MEMBER-TABLE-NDX).
002010     MOVE MEMBER-NAME    TO T-MEMBER-NAME (MEMBER-TABLE-NDX).
002020     MOVE MEMBER-EMAIL   TO T-MEMBER-EMAIL (MEMBER-TABLE-NDX).
002030     MOVE MEMBER-PHONE   TO T-MEMBER-PHONE (MEMBER-TABLE-NDX).
002040     MOVE MEMBER-ADDRESS TO T-MEMBER-ADDRESS (MEMBER-TABLE-NDX).
002050     MOVE MEMBER-STATUS  TO T-MEMBER-STATUS (MEMBER-TABLE-NDX).
002060     PERFORM 1310-READ-MEMBER-RECORD.
002070*----------------------------------------------------------------
002080
002090 1400-LOAD-LOAN-LEDGER.
002100
002110     OPEN INPUT LOAN-FILE.
002120     MOVE "N" TO W-END-OF-FILE.
002130     MOVE ZERO TO W-LOAN-TABLE-COUNT.
002140     PERFORM 1410-READ-LOAN-RECORD.
002150     PERFORM 1420-STORE-LOAN-RECORD UNTIL END-OF-FILE.
002160     CLOSE LOAN-FILE.
002170*----------------------------------------------------------------
002180
002190 1410-READ-LOAN-RECORD.
002200
002210     READ LOAN-FILE
002220        AT END MOVE "Y" TO W-END-OF-FILE.
002230*----------------------------------------------------------------
002240
002250 1420-STORE-LOAN-RECORD.
002260
002270     ADD 1 TO W-LOAN-TABLE-COUNT.
002280     SET LOAN-TABLE-NDX TO W-LOAN-TABLE-COUNT.
002290     MOVE LOAN-ID          TO T-LOAN-ID (LOAN-TABLE-NDX).
002300     MOVE LOAN-BOOK-ID     TO T-LOAN-BOOK-ID (LOAN-TABLE-NDX).
002310     MOVE LOAN-MEMBER-ID   TO T-LOAN-MEMBER-ID (LOAN-TABLE-NDX).
002320     MOVE LOAN-BORROW-DATE TO T-LOAN-BORROW-DATE (LOAN-TABLE-NDX).
002330     MOVE LOAN-DUE-DATE    TO T-LOAN-DUE-DATE (LOAN-TABLE-NDX).
002340     MOVE LOAN-RETURN-DATE TO T-LOAN-RETURN-DATE (LOAN-TABLE-NDX).
002350     MOVE LOAN-STATUS      TO T-LOAN-STATUS (LOAN-TABLE-NDX).
002360     MOVE LOAN-FINE-AMOUNT TO T-LOAN-FINE-AMOUNT (LOAN-TABLE-NDX).
002370     MOVE LOAN-NOTES       TO T-LOAN-NOTES (LOAN-TABLE-NDX).
002380     MOVE "N"              TO T-LOAN-DELETED (LOAN-TABLE-NDX).
002390     PERFORM 1410-READ-LOAN-RECORD.
002400*----------------------------------------------------------------
002410
002420 2000-SWEEP-ALL-LOANS.
002430
002440     MOVE ZERO TO W-SWEPT-COUNT W-GRAND-TOTAL-FINE.
002450     PERFORM 4000-PRINT-HEADINGS.
002460     OPEN OUTPUT OVERDUE-RPT-FILE.
002470     PERFORM 2100-SWEEP-ONE-LOAN
002480             VARYING LOAN-TABLE-NDX FROM 1 BY 1
002490             UNTIL LOAN-TABLE-NDX > W-LOAN-TABLE-COUNT.
002500*----------------------------------------------------------------
002510
002520 2100-SWEEP-ONE-LOAN.
002530
002540*    ONLY LOANS STILL AT BORROWED ARE PICKED UP HERE - ONCE A
002542*    LOAN IS FLAGGED OVERDUE ITS FINE IS FROZEN UNTIL THE MEMBER
002544*    RETURNS THE BOOK OR A CORRECTION COMES THROUGH LOAN-
002546*    MAINTENANCE.  SEE TKT#0231.
002548     IF NOT T-LOAN-IS-DELETED (LOAN-TABLE-NDX)
002550        AND T-LOAN-STATUS (LOAN-TABLE-NDX) = "BORROWED "
002552        AND T-LOAN-DUE-DATE (LOAN-TABLE-NDX) < W-RUN-DATE-8
002554        MOVE "OVERDUE  "                        TO
002556               T-LOAN-STATUS (LOAN-TABLE-NDX)
002558        MOVE T-LOAN-DUE-DATE (LOAN-TABLE-NDX)  TO FIN-DUE-DATE
002560        MOVE W-RUN-DATE-8                      TO FIN-AS-OF-DATE
002562        PERFORM CALCULATE-LOAN-FINE
002564        MOVE FIN-FINE-AMOUNT TO T-LOAN-FINE-AMOUNT (LOAN-TABLE-NDX)
002566        ADD 1 TO W-SWEPT-COUNT
002568        ADD FIN-FINE-AMOUNT TO W-GRAND-TOTAL-FINE
002570        PERFORM 4100-PRINT-OVERDUE-LINE.
002605*----------------------------------------------------------------
002670
002680 3000-REWRITE-LOAN-LEDGER.
002690
002700     OPEN OUTPUT LOAN-FILE.
002710     PERFORM 3100-WRITE-ONE-LOAN-RECORD
002720             VARYING LOAN-TABLE-NDX FROM 1 BY 1
002730             UNTIL LOAN-TABLE-NDX > W-LOAN-TABLE-COUNT.
002740     CLOSE LOAN-FILE.
002750*----------------------------------------------------------------
002760
002770 3100-WRITE-ONE-LOAN-RECORD.
002780
002790     IF NOT T-LOAN-IS-DELETED (LOAN-TABLE-NDX)
002800        MOVE T-LOAN-ID (LOAN-TABLE-NDX)          TO LOAN-ID
002810        MOVE T-LOAN-BOOK-ID (LOAN-TABLE-NDX)     TO LOAN-BOOK-ID
002820        MOVE T-LOAN-MEMBER-ID (LOAN-TABLE-NDX)   TO LOAN-MEMBER-ID
002830        MOVE T-LOAN-BORROW-DATE (LOAN-TABLE-NDX) TO LOAN-BORROW-DATE
002840        MOVE T-LOAN-DUE-DATE (LOAN-TABLE-NDX)    TO LOAN-DUE-DATE
002850        MOVE T-LOAN-RETURN-DATE (LOAN-TABLE-NDX) TO LOAN-RETURN-DATE
002860        MOVE T-LOAN-STATUS (LOAN-TABLE-NDX)      TO LOAN-STATUS
002870        MOVE T-LOAN-FINE-AMOUNT (LOAN-TABLE-NDX) TO LOAN-FINE-AMOUNT
002880        MOVE T-LOAN-NOTES (LOAN-TABLE-NDX)       TO LOAN-NOTES
002890        WRITE LOAN-RECORD.
002900*----------------------------------------------------------------
002910
002920 4000-PRINT-HEADINGS.
002930
002940     ADD 1 TO W-PAGE-COUNT.
002950     MOVE ZERO TO W-LINE-COUNT.
002960     MOVE W-RUN-DATE-8 TO RPTH1-RUN-DATE.
002970     MOVE W-PAGE-COUNT TO RPTH1-PAGE-NO.
002980     WRITE OVERDUE-RPT-RECORD FROM RPT-HEADING-1
002990           AFTER ADVANCING TOP-OF-FORM.
003000     WRITE OVERDUE-RPT-RECORD FROM RPT-HEADING-2
003010           AFTER ADVANCING 2 LINES.
003020     WRITE OVERDUE-RPT-RECORD FROM RPT-HEADING-3
003030           AFTER ADVANCING 2 LINES.
003040*----------------------------------------------------------------
003050
003060 4050-FINALIZE-PAGE.
003070
003080     IF W-LINE-COUNT NOT LESS THAN 55
003090        PERFORM 4000-PRINT-HEADINGS.
003100*----------------------------------------------------------------
003110
003120 4100-PRINT-OVERDUE-LINE.
003130
003140     PERFORM 4050-FINALIZE-PAGE.
003150
003160     SET BOOK-TABLE-NDX TO 1.
003170     MOVE T-LOAN-BOOK-ID (LOAN-TABLE-NDX) TO WK-SEARCH-BOOK-ID.
003180     PERFORM 4110-FIND-BOOK-TITLE.
003190
003200     SET MEMBER-TABLE-NDX TO 1.
003210     MOVE T-LOAN-MEMBER-ID (LOAN-TABLE-NDX) TO WK-SEARCH-MEMBER-ID.
003220     PERFORM 4120-FIND-MEMBER-NAME.
003230
003240     MOVE T-LOAN-ID (LOAN-TABLE-NDX)        TO RPTD-LOAN-ID.
003250     MOVE T-LOAN-BOOK-ID (LOAN-TABLE-NDX)   TO RPTD-BOOK-ID.
003260     MOVE W-BOOK-TITLE-PRINT                TO RPTD-BOOK-TITLE.
003270     MOVE T-LOAN-MEMBER-ID (LOAN-TABLE-NDX) TO RPTD-MEMBER-ID.
003280     MOVE W-MEMBER-NAME-PRINT               TO RPTD-MEMBER-NAME.
003290     MOVE T-LOAN-DUE-DATE (LOAN-TABLE-NDX)  TO RPTD-DUE-DATE.
003300     MOVE FIN-DAYS-OVERDUE                  TO RPTD-DAYS-OVERDUE.
003310     MOVE T-LOAN-FINE-AMOUNT (LOAN-TABLE-NDX)
003320                                             TO RPTD-FINE-AMOUNT.
003330
003340     WRITE OVERDUE-RPT-RECORD FROM RPT-DETAIL-LINE
003350           AFTER ADVANCING 1 LINE.
003360     ADD 1 TO W-LINE-COUNT.
003370*----------------------------------------------------------------
003380
003390 4110-FIND-BOOK-TITLE.
003400
003410     MOVE SPACES TO W-BOOK-TITLE-PRINT.
003420     SEARCH BOOK-TABLE-ENTRY
003430        AT END
003440           MOVE "*** BOOK NOT ON FILE ***" TO W-BOOK-TITLE-PRINT
003450        WHEN T-BOOK-ID (BOOK-TABLE-NDX) = WK-SEARCH-BOOK-ID
003460           MOVE T-BOOK-TITLE (BOOK-TABLE-NDX) TO W-BOOK-TITLE-PRINT.
003470*----------------------------------------------------------------
003480
003490 4120-FIND-MEMBER-NAME.
003500
003510     MOVE SPACES TO W-MEMBER-NAME-PRINT.
003520     SEARCH MEMBER-TABLE-ENTRY
003530        AT END
003540           MOVE "*** MEMBER NOT ON FILE ***" TO W-MEMBER-NAME-PRINT
003550        WHEN T-MEMBER-ID (MEMBER-TABLE-NDX) = WK-SEARCH-MEMBER-ID
003560           MOVE T-MEMBER-NAME (MEMBER-TABLE-NDX) TO W-MEMBER-NAME-PRINT.
003570*----------------------------------------------------------------
003580
003590 4900-PRINT-GRAND-TOTAL.
003600
003610     MOVE W-SWEPT-COUNT      TO RPTT-SWEPT-COUNT.
003620     MOVE W-GRAND-TOTAL-FINE TO RPTT-GRAND-TOTAL.
003630     WRITE OVERDUE-RPT-RECORD FROM RPT-TOTAL-LINE
003640           AFTER ADVANCING 2 LINES.
003650*----------------------------------------------------------------
003660
003670     COPY "PLGENRL.CBL".
003680     COPY "PLDTCALC.CBL".
003690     COPY "PLFINECALC.CBL".
003700*----------------------------------------------------------------

000010*----------------------------------------------------------------
000020*    WSCTLSW.CBL
000030*    COMMON CONTROL SWITCHES AND RUN-DATE WORK AREA SHARED BY
000040*    EVERY PROGRAM IN THE LIBRARY NIGHT RUN.  COPY THIS ONE
000050*    RIGHT AFTER THE LAST COPY OF WSTABLES.CBL.
000060*----------------------------------------------------------------
000070     01 W-END-OF-FILE                PIC X.
000080        88 END-OF-FILE               VALUE "Y".
000090
000100     01 W-FOUND-BOOK-RECORD          PIC X.
000110        88 FOUND-BOOK-RECORD         VALUE "Y".
000120
000130     01 W-FOUND-MEMBER-RECORD        PIC X.
000140        88 FOUND-MEMBER-RECORD       VALUE "Y".
000150
000160     01 W-FOUND-LOAN-RECORD          PIC X.
000170        88 FOUND-LOAN-RECORD         VALUE "Y".
000180
000190     01 W-RUN-DATE-8                 PIC 9(08).
000200     01 FILLER REDEFINES W-RUN-DATE-8.
000210        05 W-RUN-DATE-CCYY           PIC 9(04).
000220        05 W-RUN-DATE-MM             PIC 9(02).
000230        05 W-RUN-DATE-DD             PIC 9(02).
000240
000250     01 W-RUN-DATE-6                 PIC 9(06).
000260     01 FILLER REDEFINES W-RUN-DATE-6.
000270        05 W-RUN-DATE-YY             PIC 9(02).
000280        05 W-RUN-DATE-MMDD           PIC 9(04).
000290
000300     77 W-RECORD-COUNT               PIC 9(07) COMP.
000310     77 W-BOOK-TABLE-COUNT           PIC 9(07) COMP.
000320     77 W-MEMBER-TABLE-COUNT         PIC 9(07) COMP.
000330     77 W-LOAN-TABLE-COUNT           PIC 9(07) COMP.
000340     77 W-AUTHOR-TABLE-COUNT         PIC 9(07) COMP.
000350     77 DUMMY                        PIC X.
000360     77 ABEND-MESSAGE                PIC X(60).

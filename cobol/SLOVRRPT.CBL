000010*----------------------------------------------------------------
000020*    SLOVRRPT.CBL
000030*    FILE-CONTROL ENTRY FOR THE OVERDUE-SWEEP REPORT.
000040*----------------------------------------------------------------
000050     SELECT OVERDUE-RPT-FILE
000060            ASSIGN TO "OVRDRPT"
000070            ORGANIZATION IS LINE SEQUENTIAL.

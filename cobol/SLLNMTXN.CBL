000010*----------------------------------------------------------------
000020*    SLLNMTXN.CBL
000030*    FILE-CONTROL ENTRY FOR THE LOAN-MAINTENANCE TRANSACTION
000040*    FILE - CORRECTIONS AND DELETIONS AGAINST THE LOAN LEDGER
000050*    THAT DID NOT COME THROUGH THE NORMAL BORROW/RETURN CYCLE.
000055*    04/30/94 DLH TKT#0114 - FILE STATUS ADDED - THIS FILE IS
000058*    OPTIONAL, THERE IS NOT ALWAYS A CORRECTION TO POST.
000060*----------------------------------------------------------------
000070     SELECT LOAN-MAINT-FILE
000080            ASSIGN TO "LOANMTXN"
000085            ORGANIZATION IS LINE SEQUENTIAL
000088            FILE STATUS IS LOAN-MAINT-FILE-STATUS.

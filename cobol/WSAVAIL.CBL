000010*----------------------------------------------------------------
000020*    WSAVAIL.CBL
000030*    WORKING-STORAGE TO BE USED BY PL-AVAIL-ADJUST.CBL.
000040*
000050*    Values received from the calling paragraph:
000060*       AVL-BOOK-ID       ---  book to adjust
000070*       AVL-CHANGE        ---  +1 (RETURN) OR -1 (BORROW)
000080*
000090*    Value returned to the calling paragraph:
000100*       AVL-REJECTED      ---  "Y" IF THE ADJUSTMENT WAS REFUSED
000110*----------------------------------------------------------------
000120     77 AVL-BOOK-ID                    PIC 9(9).
000130     77 AVL-CHANGE                     PIC S9(1) COMP.
000140     77 AVL-NEW-AVAILABLE              PIC S9(5) COMP.
000150
000160     01 W-AVL-REJECTED                 PIC X.
000170        88 AVL-REJECTED                VALUE "Y".
000180     01 W-AVL-FOUND                    PIC X.
000190        88 AVL-BOOK-WAS-FOUND          VALUE "Y".
